000100*---------------------------------
000200* FDLOANS.CBL
000300* Loan master record.  One per
000400* loan in a customer's plan, kept
000500* in PLAN-ID then PAYOFF-ORDER
000600* sequence on the file.
000700*---------------------------------
000800 FD  LOANS-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  LOAN-RECORD.
001100     05  LOAN-LOAN-ID             PIC X(08).
001200     05  LOAN-PLAN-ID             PIC X(08).
001300     05  LOAN-LOAN-NAME           PIC X(30).
001400     05  LOAN-PRINCIPAL-BALANCE   PIC 9(08)V99.
001500     05  LOAN-INTEREST-RATE       PIC 9(03)V99.
001600     05  LOAN-MINIMUM-PAYMENT     PIC 9(08)V99.
001700     05  LOAN-DUE-DAY             PIC 9(02).
001800     05  LOAN-REMAINING-BALANCE   PIC 9(08)V99.
001900     05  LOAN-MANUAL-MIN-FLAG     PIC X(01).
002000         88  LOAN-MIN-IS-MANUAL       VALUE "Y".
002100     05  LOAN-PAYOFF-ORDER        PIC 9(03).
002200     05  FILLER                   PIC X(05).
