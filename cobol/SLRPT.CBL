000100*---------------------------------
000200* SLRPT.CBL
000300* Payment-plan report print file.
000400*---------------------------------
000500     SELECT REPORT-FILE
000600         ASSIGN TO PRINTER
000700         ORGANIZATION IS LINE SEQUENTIAL.
