000100*---------------------------------
000200* FDSKED.CBL
000300* Per-plan-month schedule totals.
000400*---------------------------------
000500 FD  SCHEDULE-FILE
000600     LABEL RECORDS ARE STANDARD.
000700 01  SCHEDULE-RECORD.
000800     05  SKED-PLAN-ID             PIC X(08).
000900     05  SKED-MONTH-NUMBER        PIC 9(03).
001000     05  SKED-FOCUS-LOAN-ID       PIC X(08).
001100     05  SKED-TOTAL-PAYMENT       PIC 9(08)V99.
001200     05  SKED-TOTAL-INTEREST      PIC 9(08)V99.
001300     05  SKED-TOTAL-PRINCIPAL     PIC 9(08)V99.
001400     05  FILLER                   PIC X(03).
