000100*---------------------------------
000200* SLPYTRN.CBL
000300* Today's payment transactions,
000400* submitted by the servicing desk,
000500* waiting to be posted to the
000600* loan masters.
000700*---------------------------------
000800     SELECT PAYTRAN-FILE
000900         ASSIGN TO "PAYTRAN"
001000         ORGANIZATION IS LINE SEQUENTIAL.
