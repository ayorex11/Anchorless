000100*---------------------------------
000200* WSDATE02.CBL
000300* Working storage for the shared
000400* date routines in PLDATE02.CBL --
000500* format CCYYMMDD for printing and
000600* add N calendar months to a date.
000700*---------------------------------
000800 01  PL-DATE-CCYYMMDD              PIC 9(08).
000900 01  FILLER REDEFINES PL-DATE-CCYYMMDD.
001000     05  PL-DATE-CC                PIC 99.
001100     05  PL-DATE-YY                PIC 99.
001200     05  PL-DATE-MM                PIC 99.
001300     05  PL-DATE-DD                PIC 99.
001400 01  PL-FORMATTED-DATE              PIC X(10).
001500 01  PL-MONTHS-TO-ADD               PIC 9(03) COMP.
001600 01  PL-TOTAL-MONTHS                PIC 9(06) COMP.
001700 01  PL-WHOLE-YEARS                 PIC 9(04) COMP.
001800 01  PL-MONTH-ZERO-BASED             PIC 9(02) COMP.
001900 01  PL-RUN-DATE                    PIC 9(06).
