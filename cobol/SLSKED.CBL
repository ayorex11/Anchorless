000100*---------------------------------
000200* SLSKED.CBL
000300* Per-plan-month schedule totals.
000400* Rebuilt whole by DFSKED01 every
000500* time a plan is resequenced.
000600*---------------------------------
000700     SELECT SCHEDULE-FILE
000800         ASSIGN TO "SCHEDULE"
000900         ORGANIZATION IS LINE SEQUENTIAL.
