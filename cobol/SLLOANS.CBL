000100*---------------------------------
000200* SLLOANS.CBL
000300* Loan master file select.
000400* Sorted PLAN-ID then PAYOFF-ORDER
000500* by DFORD01.
000600*---------------------------------
000700     SELECT LOANS-FILE
000800         ASSIGN TO "LOANS"
000900         ORGANIZATION IS LINE SEQUENTIAL.
