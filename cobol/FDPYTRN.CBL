000100*---------------------------------
000200* FDPYTRN.CBL
000300* Incoming payment transaction,
000400* same shape as the posted-payment
000500* history record (FDPAYMT.CBL) but
000600* EXTRA-FLAG/BELOW-MIN-FLAG arrive
000700* blank -- DFPAY01 sets them.
000800*---------------------------------
000900 FD  PAYTRAN-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  PAYTRAN-RECORD.
001200     05  PYTRN-PAYMENT-ID         PIC X(08).
001300     05  PYTRN-PLAN-ID            PIC X(08).
001400     05  PYTRN-LOAN-ID            PIC X(08).
001500     05  PYTRN-PAY-AMOUNT         PIC 9(08)V99.
001600     05  PYTRN-PAY-DATE           PIC 9(08).
001700     05  PYTRN-EXTRA-FLAG         PIC X(01).
001800     05  PYTRN-BELOW-MIN-FLAG     PIC X(01).
001900     05  FILLER                   PIC X(03).
