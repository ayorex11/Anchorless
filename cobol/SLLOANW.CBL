000100*---------------------------------
000200* SLLOANW.CBL
000300* New-master loan file, rebuilt in
000400* payoff order each run.
000500*---------------------------------
000600     SELECT LOANS-NEW
000700         ASSIGN TO "LOANSNEW"
000800         ORGANIZATION IS LINE SEQUENTIAL.
