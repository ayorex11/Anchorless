000100*================================
000200* DFORD01
000300* Resequence payoff order.
000400*================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. DFORD01.
000700 AUTHOR. R HUCKABY.
000800 INSTALLATION. ANCHORLESS DEBT FREEDOM SERVICING.
000900 DATE-WRITTEN. 04/11/91.
001000 DATE-COMPILED.
001100 SECURITY. NONE.
001200*---------------------------------
001300* CHANGE LOG
001400* 04/11/91  RH   0000  Original resequence step,
001500*                      carved out of the old nightly
001600*                      vendor-voucher job stream so
001700*                      the new payoff plans product
001800*                      gets its own rerun.
001900* 09/02/91  RH   0041  Snowball and avalanche both
002000*                      drive off one table sort now,
002100*                      instead of two copies of this
002200*                      program.
002300* 02/14/92  MCB  0077  Minimum-payment default rule
002400*                      added for loans carried over
002500*                      without a MANUAL-MIN-FLAG.
002600* 11/30/93  RH   0103  Loan edit checks added ahead
002700*                      of the sort -- bad balances
002800*                      were blowing up DFSKED01.
002900* 07/06/95  JAT  0140  Table size raised to 200 loans
003000*                      per plan, large household plans
003100*                      were truncating silently.
003200* 03/18/97  MCB  0162  Insertion sort confirmed stable
003300*                      against audit complaint of ties
003400*                      reordering on rerun.
003500* 01/11/99  RH   0201  Y2K: run-date century break
003600*                      moved to the shared WSDATE02
003700*                      copy, this program no longer
003800*                      assumes 19xx.
003900* 06/22/01  JAT  0230  Plan table bumped to 500 plans
004000*                      for the spring enrollment push.
004100* 08/09/04  MCB  0255  Added job-log counts per plan
004200*                      for the ops shift log.
004300*---------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS VALID-STRATEGY-CLASS IS "S" "A"
004800     UPSI-0 IS DFORD-FORCE-RESEQUENCE-SWITCH.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     COPY "SLDBPLN.CBL".
005300
005400     COPY "SLLOANS.CBL".
005500
005600     COPY "SLLOANW.CBL".
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100     COPY "FDDBPLN.CBL".
006200
006300     COPY "FDLOANS.CBL".
006400
006500     COPY "FDLOANW.CBL".
006600
006700 WORKING-STORAGE SECTION.
006800
006900*---------------------------------
007000* Control switches and counters.
007100*---------------------------------
007200 77  DEBTPLAN-AT-END               PIC X VALUE "N".
007300 77  LOANS-AT-END                  PIC X VALUE "N".
007400 77  CURRENT-PLAN-ID                PIC X(08) VALUE SPACE.
007500 77  PLAN-LOAN-COUNT                PIC 9(03) COMP VALUE ZERO.
007600 77  PLAN-COUNT-PROCESSED           PIC 9(05) COMP VALUE ZERO.
007700 77  LOAN-COUNT-PROCESSED           PIC 9(06) COMP VALUE ZERO.
007800 77  WS-SUBSCRIPT                   PIC 9(03) COMP VALUE ZERO.
007900 77  WS-COMPARE-SUBSCRIPT            PIC 9(03) COMP VALUE ZERO.
008000 77  WS-ROW-OUT-OF-ORDER             PIC X VALUE "N".
008100 77  WS-STRATEGY-FOR-PLAN            PIC X(01) VALUE SPACE.
008200     88  WS-STRATEGY-IS-AVALANCHE        VALUE "A".
008300     88  WS-STRATEGY-IS-SNOWBALL         VALUE "S".
008400
008500*---------------------------------
008600* Plan lookup table -- strategy
008700* by plan, loaded once from
008800* DEBTPLAN-FILE.
008900*---------------------------------
009000 01  PLAN-TABLE-AREA.
009100     05  PLAN-TABLE OCCURS 500 TIMES
009200             INDEXED BY PLAN-INDEX.
009300         10  PT-PLAN-ID             PIC X(08).
009400         10  PT-STRATEGY            PIC X(01).
009500 01  NUMBER-OF-PLANS                PIC 9(05) COMP VALUE ZERO.
009600
009700*---------------------------------
009800* Per-plan working loan table.
009900* Resequenced in place, then
010000* written to LOANS-NEW in its
010100* new PAYOFF-ORDER.
010200*---------------------------------
010300 01  LOAN-TABLE-AREA.
010400     05  LOAN-TABLE OCCURS 200 TIMES
010500             INDEXED BY LOAN-INDEX.
010600         10  LT-LOAN-ID              PIC X(08).
010700         10  LT-PLAN-ID              PIC X(08).
010800         10  LT-LOAN-NAME            PIC X(30).
010900         10  LT-PRINCIPAL-BALANCE    PIC 9(08)V99.
011000         10  LT-INTEREST-RATE        PIC 9(03)V99.
011100         10  LT-MINIMUM-PAYMENT      PIC 9(08)V99.
011200         10  LT-DUE-DAY              PIC 9(02).
011300         10  LT-REMAINING-BALANCE    PIC 9(08)V99.
011400         10  LT-MANUAL-MIN-FLAG      PIC X(01).
011500         10  LT-PAYOFF-ORDER         PIC 9(03).
011600 01  LOAN-TABLE-HOLD.
011700     05  LTH-LOAN-ID                PIC X(08).
011800     05  LTH-PLAN-ID                PIC X(08).
011900     05  LTH-LOAN-NAME               PIC X(30).
012000     05  LTH-PRINCIPAL-BALANCE       PIC 9(08)V99.
012100     05  LTH-INTEREST-RATE           PIC 9(03)V99.
012200     05  LTH-MINIMUM-PAYMENT          PIC 9(08)V99.
012300     05  LTH-DUE-DAY                  PIC 9(02).
012400     05  LTH-REMAINING-BALANCE        PIC 9(08)V99.
012500     05  LTH-MANUAL-MIN-FLAG          PIC X(01).
012600     05  LTH-PAYOFF-ORDER              PIC 9(03).
012700
012800*---------------------------------
012900* Minimum-payment rule work
013000* fields -- amortized formula
013100* when a term is on hand, else
013200* 2% of principal or $25.00,
013300* whichever is larger.
013400*---------------------------------
013500 77  WS-LOAN-TERM-MONTHS             PIC 9(03) COMP VALUE ZERO.
013600 77  WS-MONTHLY-RATE                 PIC 9(01)V9999 VALUE ZERO.
013700 77  WS-RATE-FACTOR                  PIC 9(05)V9999 VALUE ZERO.
013800 77  WS-TWO-PERCENT-MINIMUM           PIC 9(08)V99 VALUE ZERO.
013900 77  WS-CALCULATED-MINIMUM            PIC 9(08)V99 VALUE ZERO.
014000
014100*---------------------------------
014200* Today's date, broken out the
014300* way CURDAT.CBL always has, for
014400* the job-log banner line.
014500*---------------------------------
014600 01  WS-TODAY-DATE                   PIC 9(08).
014700 01  FILLER REDEFINES WS-TODAY-DATE.
014800     05  WS-TODAY-CC                 PIC 99.
014900     05  WS-TODAY-YY                 PIC 99.
015000     05  WS-TODAY-MM                 PIC 99.
015100     05  WS-TODAY-DD                 PIC 99.
015200
015300*---------------------------------
015400* Job-log minimum-payment total,
015500* broken into dollars and cents
015600* for the shift log line.
015700*---------------------------------
015800 01  WS-MINIMUM-TOTAL-DISPLAY         PIC 9(08)V99.
015900 01  FILLER REDEFINES WS-MINIMUM-TOTAL-DISPLAY.
016000     05  WS-MINIMUM-TOTAL-DOLLARS     PIC 9(08).
016100     05  WS-MINIMUM-TOTAL-CENTS       PIC 99.
016200
016300*---------------------------------
016400* Job-log grand total of minimums
016500* across all plans resequenced
016600* this run, for the shift log.
016700*---------------------------------
016800 01  WS-GRAND-MINIMUM-TOTAL           PIC 9(08)V99.
016900 01  FILLER REDEFINES WS-GRAND-MINIMUM-TOTAL.
017000     05  WS-GRAND-MINIMUM-DOLLARS     PIC 9(08).
017100     05  WS-GRAND-MINIMUM-CENTS       PIC 99.
017200
017300     COPY "WSDATE02.CBL".
017400
017500 PROCEDURE DIVISION.
017600 PROGRAM-BEGIN.
017700     PERFORM OPENING-PROCEDURE.
017800     PERFORM LOAD-PLAN-TABLE.
017900     PERFORM MAIN-PROCESS.
018000     PERFORM CLOSING-PROCEDURE.
018100
018200 PROGRAM-DONE.
018300     STOP RUN.
018400
018500 OPENING-PROCEDURE.
018600     ACCEPT WS-TODAY-DATE FROM DATE.
018700     MOVE WS-TODAY-DATE TO PL-DATE-CCYYMMDD.
018800     PERFORM FORMAT-THE-DATE.
018900     DISPLAY "DFORD01 - PAYOFF ORDER RESEQUENCE - " PL-FORMATTED-DATE.
019000     OPEN INPUT DEBTPLAN-FILE.
019100     OPEN INPUT LOANS-FILE.
019200     OPEN OUTPUT LOANS-NEW.
019300
019400 CLOSING-PROCEDURE.
019500     CLOSE LOANS-FILE.
019600     CLOSE LOANS-NEW.
019700     DISPLAY "DFORD01 - PLANS RESEQUENCED: " PLAN-COUNT-PROCESSED.
019800     DISPLAY "DFORD01 - LOANS WRITTEN:     " LOAN-COUNT-PROCESSED.
019900     DISPLAY "DFORD01 - MINIMUM TOTAL: " WS-GRAND-MINIMUM-DOLLARS
020000             "." WS-GRAND-MINIMUM-CENTS.
020100
020200*---------------------------------
020300* Load the plan/strategy table.
020400* DEBTPLAN-FILE is not rewritten
020500* by this step, only read.
020600*---------------------------------
020700 LOAD-PLAN-TABLE.
020800     MOVE ZERO TO NUMBER-OF-PLANS.
020900     MOVE ZERO TO WS-GRAND-MINIMUM-TOTAL.
021000     PERFORM READ-NEXT-DEBTPLAN-RECORD.
021100     PERFORM LOAD-ONE-PLAN-ROW
021200         UNTIL DEBTPLAN-AT-END = "Y".
021300     CLOSE DEBTPLAN-FILE.
021400
021500 LOAD-ONE-PLAN-ROW.
021600     ADD 1 TO NUMBER-OF-PLANS.
021700     SET PLAN-INDEX TO NUMBER-OF-PLANS.
021800     MOVE DBPLN-PLAN-ID TO PT-PLAN-ID(PLAN-INDEX).
021900     MOVE DBPLN-STRATEGY TO PT-STRATEGY(PLAN-INDEX).
022000     PERFORM READ-NEXT-DEBTPLAN-RECORD.
022100
022200 READ-NEXT-DEBTPLAN-RECORD.
022300     MOVE "N" TO DEBTPLAN-AT-END.
022400     READ DEBTPLAN-FILE NEXT RECORD
022500         AT END MOVE "Y" TO DEBTPLAN-AT-END.
022600
022700*---------------------------------
022800* LOANS-FILE is already grouped
022900* by PLAN-ID; collect one plan's
023000* rows, resequence, write, repeat.
023100*---------------------------------
023200 MAIN-PROCESS.
023300     MOVE ZERO TO PLAN-LOAN-COUNT.
023400     PERFORM READ-NEXT-LOAN-RECORD.
023500     PERFORM PROCESS-ALL-LOAN-GROUPS
023600         UNTIL LOANS-AT-END = "Y".
023700     IF PLAN-LOAN-COUNT > ZERO
023800         PERFORM RESEQUENCE-ONE-PLAN.
023900
024000 PROCESS-ALL-LOAN-GROUPS.
024100     IF PLAN-LOAN-COUNT > ZERO AND
024200        LOAN-PLAN-ID NOT = CURRENT-PLAN-ID
024300         PERFORM RESEQUENCE-ONE-PLAN.
024400     PERFORM ADD-LOAN-TO-TABLE.
024500     PERFORM READ-NEXT-LOAN-RECORD.
024600
024700 ADD-LOAN-TO-TABLE.
024800     MOVE LOAN-PLAN-ID TO CURRENT-PLAN-ID.
024900     ADD 1 TO PLAN-LOAN-COUNT.
025000     SET LOAN-INDEX TO PLAN-LOAN-COUNT.
025100     MOVE LOAN-LOAN-ID TO LT-LOAN-ID(LOAN-INDEX).
025200     MOVE LOAN-PLAN-ID TO LT-PLAN-ID(LOAN-INDEX).
025300     MOVE LOAN-LOAN-NAME TO LT-LOAN-NAME(LOAN-INDEX).
025400     MOVE LOAN-PRINCIPAL-BALANCE TO LT-PRINCIPAL-BALANCE(LOAN-INDEX).
025500     MOVE LOAN-INTEREST-RATE TO LT-INTEREST-RATE(LOAN-INDEX).
025600     MOVE LOAN-MINIMUM-PAYMENT TO LT-MINIMUM-PAYMENT(LOAN-INDEX).
025700     MOVE LOAN-DUE-DAY TO LT-DUE-DAY(LOAN-INDEX).
025800     MOVE LOAN-REMAINING-BALANCE TO LT-REMAINING-BALANCE(LOAN-INDEX).
025900     MOVE LOAN-MANUAL-MIN-FLAG TO LT-MANUAL-MIN-FLAG(LOAN-INDEX).
026000
026100 READ-NEXT-LOAN-RECORD.
026200     MOVE "N" TO LOANS-AT-END.
026300     READ LOANS-FILE NEXT RECORD
026400         AT END MOVE "Y" TO LOANS-AT-END.
026500
026600*---------------------------------
026700* One plan's group is complete --
026800* edit, default the minimums,
026900* sort by strategy, assign
027000* PAYOFF-ORDER, write it out.
027100*---------------------------------
027200 RESEQUENCE-ONE-PLAN.
027300     PERFORM LOOK-UP-PLAN-STRATEGY.
027400     PERFORM EDIT-ALL-LOAN-ROWS.
027500     PERFORM DEFAULT-ALL-MINIMUM-PAYMENTS.
027600     ADD WS-MINIMUM-TOTAL-DISPLAY TO WS-GRAND-MINIMUM-TOTAL.
027700     PERFORM SORT-PLAN-LOANS.
027800     PERFORM WRITE-ALL-LOAN-ROWS.
027900     ADD 1 TO PLAN-COUNT-PROCESSED.
028000     MOVE ZERO TO PLAN-LOAN-COUNT.
028100
028200 LOOK-UP-PLAN-STRATEGY.
028300     MOVE "S" TO WS-STRATEGY-FOR-PLAN.
028400     SET PLAN-INDEX TO 1.
028500     SEARCH PLAN-TABLE
028600         AT END
028700             DISPLAY "DFORD01 - PLAN NOT ON DEBTPLAN: " CURRENT-PLAN-ID
028800         WHEN PT-PLAN-ID(PLAN-INDEX) = CURRENT-PLAN-ID
028900             MOVE PT-STRATEGY(PLAN-INDEX) TO WS-STRATEGY-FOR-PLAN.
029000
029100*---------------------------------
029200* Validation rules (loan): balance
029300* and rate edits.  A failing loan
029400* is logged, the resequence still
029500* runs on whatever values it has.
029600*---------------------------------
029700 EDIT-ALL-LOAN-ROWS.
029800     PERFORM EDIT-ONE-LOAN-RECORD
029900         VARYING LOAN-INDEX FROM 1 BY 1
030000         UNTIL LOAN-INDEX > PLAN-LOAN-COUNT.
030100
030200 EDIT-ONE-LOAN-RECORD.
030300     IF LT-REMAINING-BALANCE(LOAN-INDEX) >
030400        LT-PRINCIPAL-BALANCE(LOAN-INDEX)
030500         DISPLAY "DFORD01 - BALANCE EXCEEDS PRINCIPAL: "
030600                 LT-LOAN-ID(LOAN-INDEX).
030700     IF LT-INTEREST-RATE(LOAN-INDEX) > 100
030800         DISPLAY "DFORD01 - RATE OUT OF RANGE: "
030900                 LT-LOAN-ID(LOAN-INDEX).
031000     IF LT-PRINCIPAL-BALANCE(LOAN-INDEX) = ZERO
031100         DISPLAY "DFORD01 - ZERO PRINCIPAL BALANCE: "
031200                 LT-LOAN-ID(LOAN-INDEX).
031300
031400*---------------------------------
031500* Minimum-payment calculation.
031600* The amortized branch fires when
031700* a term is on hand.  LOAN-RECORD
031800* carries no term field today, so
031900* WS-LOAN-TERM-MONTHS stays zero
032000* and the default rule always
032100* applies -- left in against the
032200* day a term field is added.
032300*---------------------------------
032400 DEFAULT-ALL-MINIMUM-PAYMENTS.
032500     MOVE ZERO TO WS-MINIMUM-TOTAL-DISPLAY.
032600     PERFORM DEFAULT-ONE-MINIMUM-PAYMENT
032700         VARYING LOAN-INDEX FROM 1 BY 1
032800         UNTIL LOAN-INDEX > PLAN-LOAN-COUNT.
032900
033000 DEFAULT-ONE-MINIMUM-PAYMENT.
033100     MOVE ZERO TO WS-LOAN-TERM-MONTHS.
033200     IF LT-MANUAL-MIN-FLAG(LOAN-INDEX) NOT = "Y"
033300         PERFORM CALCULATE-MINIMUM-PAYMENT
033400         MOVE WS-CALCULATED-MINIMUM TO LT-MINIMUM-PAYMENT(LOAN-INDEX).
033500     ADD LT-MINIMUM-PAYMENT(LOAN-INDEX) TO WS-MINIMUM-TOTAL-DISPLAY.
033600
033700 CALCULATE-MINIMUM-PAYMENT.
033800     IF WS-LOAN-TERM-MONTHS > ZERO
033900         PERFORM CALCULATE-AMORTIZED-MINIMUM
034000     ELSE
034100         PERFORM CALCULATE-DEFAULT-MINIMUM.
034200
034300 CALCULATE-AMORTIZED-MINIMUM.
034400     COMPUTE WS-MONTHLY-RATE ROUNDED =
034500         LT-INTEREST-RATE(LOAN-INDEX) / 100 / 12.
034600     IF WS-MONTHLY-RATE = ZERO
034700         COMPUTE WS-CALCULATED-MINIMUM ROUNDED =
034800             LT-PRINCIPAL-BALANCE(LOAN-INDEX) / WS-LOAN-TERM-MONTHS
034900     ELSE
035000         COMPUTE WS-RATE-FACTOR ROUNDED =
035100             (1 + WS-MONTHLY-RATE) ** WS-LOAN-TERM-MONTHS
035200         COMPUTE WS-CALCULATED-MINIMUM ROUNDED =
035300             LT-PRINCIPAL-BALANCE(LOAN-INDEX) * WS-MONTHLY-RATE
035400                 * WS-RATE-FACTOR / (WS-RATE-FACTOR - 1).
035500
035600 CALCULATE-DEFAULT-MINIMUM.
035700     COMPUTE WS-TWO-PERCENT-MINIMUM ROUNDED =
035800         LT-PRINCIPAL-BALANCE(LOAN-INDEX) * 0.02.
035900     IF WS-TWO-PERCENT-MINIMUM > 25.00
036000         MOVE WS-TWO-PERCENT-MINIMUM TO WS-CALCULATED-MINIMUM
036100     ELSE
036200         MOVE 25.00 TO WS-CALCULATED-MINIMUM.
036300
036400*---------------------------------
036500* Snowball = ascending remaining
036600* balance.  Avalanche = descending
036700* interest rate.  Plain insertion
036800* sort -- stable, and these tables
036900* are too small for anything
037000* fancier to pay for itself.
037100*---------------------------------
037200 SORT-PLAN-LOANS.
037300     IF PLAN-LOAN-COUNT > 1
037400         PERFORM INSERT-ONE-LOAN-ROW
037500             VARYING WS-SUBSCRIPT FROM 2 BY 1
037600             UNTIL WS-SUBSCRIPT > PLAN-LOAN-COUNT.
037700     PERFORM ASSIGN-PAYOFF-ORDER
037800         VARYING LOAN-INDEX FROM 1 BY 1
037900         UNTIL LOAN-INDEX > PLAN-LOAN-COUNT.
038000
038100 INSERT-ONE-LOAN-ROW.
038200     SET LOAN-INDEX TO WS-SUBSCRIPT.
038300     MOVE LOAN-TABLE(LOAN-INDEX) TO LOAN-TABLE-HOLD.
038400     MOVE WS-SUBSCRIPT TO WS-COMPARE-SUBSCRIPT.
038500     PERFORM SHIFT-ONE-LOAN-ROW-UP
038600         UNTIL WS-COMPARE-SUBSCRIPT = 1
038700            OR WS-ROW-OUT-OF-ORDER = "N".
038800     MOVE LOAN-TABLE-HOLD TO LOAN-TABLE(WS-COMPARE-SUBSCRIPT).
038900
039000 SHIFT-ONE-LOAN-ROW-UP.
039100     PERFORM TEST-ROW-OUT-OF-ORDER.
039200     IF WS-ROW-OUT-OF-ORDER = "Y"
039300         MOVE LOAN-TABLE(WS-COMPARE-SUBSCRIPT - 1)
039400             TO LOAN-TABLE(WS-COMPARE-SUBSCRIPT)
039500         SUBTRACT 1 FROM WS-COMPARE-SUBSCRIPT.
039600
039700*---------------------------------
039800* Sets WS-ROW-OUT-OF-ORDER to "Y"
039900* when the held-back row still
040000* belongs ahead of the row just
040100* below where it landed.
040200*---------------------------------
040300 TEST-ROW-OUT-OF-ORDER.
040400     MOVE "N" TO WS-ROW-OUT-OF-ORDER.
040500     IF WS-STRATEGY-IS-AVALANCHE
040600         IF LTH-INTEREST-RATE >
040700            LT-INTEREST-RATE(WS-COMPARE-SUBSCRIPT - 1)
040800             MOVE "Y" TO WS-ROW-OUT-OF-ORDER
040900     ELSE
041000         IF LTH-REMAINING-BALANCE <
041100            LT-REMAINING-BALANCE(WS-COMPARE-SUBSCRIPT - 1)
041200             MOVE "Y" TO WS-ROW-OUT-OF-ORDER.
041300
041400 ASSIGN-PAYOFF-ORDER.
041500     MOVE LOAN-INDEX TO LT-PAYOFF-ORDER(LOAN-INDEX).
041600
041700 WRITE-ALL-LOAN-ROWS.
041800     PERFORM WRITE-ONE-LOAN-ROW
041900         VARYING LOAN-INDEX FROM 1 BY 1
042000         UNTIL LOAN-INDEX > PLAN-LOAN-COUNT.
042100
042200 WRITE-ONE-LOAN-ROW.
042300     MOVE LT-LOAN-ID(LOAN-INDEX) TO NLOAN-LOAN-ID.
042400     MOVE LT-PLAN-ID(LOAN-INDEX) TO NLOAN-PLAN-ID.
042500     MOVE LT-LOAN-NAME(LOAN-INDEX) TO NLOAN-LOAN-NAME.
042600     MOVE LT-PRINCIPAL-BALANCE(LOAN-INDEX) TO NLOAN-PRINCIPAL-BALANCE.
042700     MOVE LT-INTEREST-RATE(LOAN-INDEX) TO NLOAN-INTEREST-RATE.
042800     MOVE LT-MINIMUM-PAYMENT(LOAN-INDEX) TO NLOAN-MINIMUM-PAYMENT.
042900     MOVE LT-DUE-DAY(LOAN-INDEX) TO NLOAN-DUE-DAY.
043000     MOVE LT-REMAINING-BALANCE(LOAN-INDEX) TO NLOAN-REMAINING-BALANCE.
043100     MOVE LT-MANUAL-MIN-FLAG(LOAN-INDEX) TO NLOAN-MANUAL-MIN-FLAG.
043200     MOVE LT-PAYOFF-ORDER(LOAN-INDEX) TO NLOAN-PAYOFF-ORDER.
043300     WRITE LOAN-NEW-RECORD.
043400     ADD 1 TO LOAN-COUNT-PROCESSED.
043500
043600     COPY "PLDATE02.CBL".
