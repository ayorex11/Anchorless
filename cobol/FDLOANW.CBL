000100*---------------------------------
000200* FDLOANW.CBL
000300* New-master loan record, written
000400* out in freshly-resequenced
000500* PAYOFF-ORDER by DFORD01.
000600*---------------------------------
000700 FD  LOANS-NEW
000800     LABEL RECORDS ARE STANDARD.
000900 01  LOAN-NEW-RECORD.
001000     05  NLOAN-LOAN-ID            PIC X(08).
001100     05  NLOAN-PLAN-ID            PIC X(08).
001200     05  NLOAN-LOAN-NAME          PIC X(30).
001300     05  NLOAN-PRINCIPAL-BALANCE  PIC 9(08)V99.
001400     05  NLOAN-INTEREST-RATE      PIC 9(03)V99.
001500     05  NLOAN-MINIMUM-PAYMENT    PIC 9(08)V99.
001600     05  NLOAN-DUE-DAY            PIC 9(02).
001700     05  NLOAN-REMAINING-BALANCE  PIC 9(08)V99.
001800     05  NLOAN-MANUAL-MIN-FLAG    PIC X(01).
001900     05  NLOAN-PAYOFF-ORDER       PIC 9(03).
002000     05  FILLER                   PIC X(05).
