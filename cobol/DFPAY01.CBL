000100*================================
000200* DFPAY01
000300* Post today's payments.
000400*================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. DFPAY01.
000700 AUTHOR. R HUCKABY.
000800 INSTALLATION. ANCHORLESS DEBT FREEDOM SERVICING.
000900 DATE-WRITTEN. 06/03/91.
001000 DATE-COMPILED.
001100 SECURITY. NONE.
001200*---------------------------------
001300* CHANGE LOG
001400* 06/03/91  RH   0005  Original payment-posting
001500*                      step, carved out of the
001600*                      same nightly job stream as
001700*                      DFORD01/DFSKED01.
001800* 09/02/91  RH   0042  Below-minimum and extra
001900*                      payment flags added to the
002000*                      posted-history record.
002100* 02/20/92  MCB  0079  Recalc-needed test split
002200*                      out so the shift log shows
002300*                      which plans need a rerun.
002400* 08/14/93  RH   0098  Schedule lookup changed to
002500*                      a sequential scan of
002600*                      LOANSCHD -- month numbers
002700*                      do not line up with file
002800*                      position once a plan has
002900*                      been resequenced.
003000* 11/09/93  MCB  0103  Plan start date now comes
003100*                      off DEBTPLAN CREATED-DATE
003200*                      instead of an operator-
003300*                      keyed parameter card.
003400* 07/06/95  JAT  0141  Payment-transaction table
003500*                      bumped to 500 rows for the
003600*                      month-end catch-up batch.
003700* 03/18/97  MCB  0163  Interest-then-principal
003800*                      posting order confirmed
003900*                      against audit -- this step
004000*                      was applying principal first
004100*                      on underpayments.
004200* 01/11/99  RH   0202  Y2K: four-digit year carried
004300*                      through the months-since-
004400*                      start math, no more century
004500*                      guess off a two-digit year.
004600* 06/22/01  JAT  0231  Schedule-completion figures
004700*                      added to the job log per
004800*                      servicing's request.
004900* 08/09/04  MCB  0256  Deviation test against
005000*                      EXPECTED tightened to the
005100*                      ten-dollar tolerance in the
005200*                      payoff-plan procedures manual.
005300*---------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     CLASS VALID-FLAG-CLASS IS "Y" "N"
005800     UPSI-0 IS DFPAY-FORCE-RECALC-SWITCH.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     COPY "SLDBPLN.CBL".
006300
006400     COPY "SLPYTRN.CBL".
006500
006600     COPY "SLPAYMT.CBL".
006700
006800     COPY "SLLOANS.CBL".
006900
007000     COPY "SLLOANW.CBL".
007100
007200     COPY "SLLNSKD.CBL".
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700     COPY "FDDBPLN.CBL".
007800
007900     COPY "FDPYTRN.CBL".
008000
008100     COPY "FDPAYMT.CBL".
008200
008300     COPY "FDLOANS.CBL".
008400
008500     COPY "FDLOANW.CBL".
008600
008700     COPY "FDLNSKD.CBL".
008800
008900 WORKING-STORAGE SECTION.
009000
009100*---------------------------------
009200* Control switches and counters.
009300*---------------------------------
009400 77  DEBTPLAN-AT-END                PIC X VALUE "N".
009500 77  HISTORY-AT-END                 PIC X VALUE "N".
009600 77  PAYTRAN-AT-END                 PIC X VALUE "N".
009700 77  LOANS-AT-END                   PIC X VALUE "N".
009800 77  LOANSCHD-AT-END                PIC X VALUE "N".
009900 77  PLAN-COUNT-LOADED              PIC 9(05) COMP VALUE ZERO.
010000 77  PAYTRAN-COUNT-LOADED           PIC 9(05) COMP VALUE ZERO.
010100 77  MONTH-TOTALS-COUNT             PIC 9(05) COMP VALUE ZERO.
010200 77  LOAN-COUNT-PROCESSED           PIC 9(06) COMP VALUE ZERO.
010300 77  PAYMENT-COUNT-POSTED           PIC 9(05) COMP VALUE ZERO.
010400 77  RECALC-COUNT                   PIC 9(05) COMP VALUE ZERO.
010500 77  WS-MONTH-NUMBER                PIC 9(03) COMP VALUE ZERO.
010600 77  WS-MONTHS-SINCE-START          PIC S9(05) COMP VALUE ZERO.
010700 77  WS-PLAN-FOUND                  PIC X VALUE "N".
010800 77  WS-EXPECTED-FOUND              PIC X VALUE "N".
010900 77  WS-MONTH-TOTAL-FOUND           PIC X VALUE "N".
011000 77  WS-RECALC-NEEDED               PIC X VALUE "N".
011100
011200*---------------------------------
011300* Work fields for the months-
011400* since-start lookup, shared by
011500* the payment pass and the
011600* history-load pass.
011700*---------------------------------
011800 77  WS-CALC-PLAN-ID                PIC X(08) VALUE SPACE.
011900 77  WS-CALC-PAY-DATE               PIC 9(08) VALUE ZERO.
012000 77  WS-EXPECTED-PAYMENT            PIC 9(08)V99 VALUE ZERO.
012100 77  WS-DEVIATION-AMOUNT            PIC S9(08)V99 VALUE ZERO.
012200
012300*---------------------------------
012400* Interest-then-principal work
012500* fields.  4-decimal intermediates
012600* per the payoff-plan procedures
012700* manual, rounded to cents only
012800* where a figure is stored or
012900* printed.
013000*---------------------------------
013100 77  WS-MONTHLY-INTEREST-4D         PIC S9(08)V9999 VALUE ZERO.
013200 77  WS-MONTHLY-INTEREST            PIC S9(08)V99 VALUE ZERO.
013300 77  WS-PRINCIPAL-PAID-4D           PIC S9(08)V9999 VALUE ZERO.
013400 77  WS-PRINCIPAL-PAID              PIC S9(08)V99 VALUE ZERO.
013500 77  WS-LOAN-WORKING-BALANCE        PIC 9(08)V99 VALUE ZERO.
013600 77  WS-LOAN-BALANCE-SIGNED         PIC S9(08)V99 VALUE ZERO.
013700
013800*---------------------------------
013900* Work fields for posting a
014000* payment into MONTH-TOTALS-TABLE.
014100*---------------------------------
014200 77  WS-ATM-PLAN-ID                 PIC X(08) VALUE SPACE.
014300 77  WS-ATM-MONTH-NUMBER            PIC 9(03) VALUE ZERO.
014400 77  WS-ATM-AMOUNT                  PIC 9(08)V99 VALUE ZERO.
014500
014600*---------------------------------
014700* Schedule-completion work fields
014800* for the job-log message after
014900* each payment is posted.
015000*---------------------------------
015100 77  WS-TOTAL-EXPECTED-MONTH        PIC 9(08)V99 VALUE ZERO.
015200 77  WS-TOTAL-PAID-MONTH            PIC 9(08)V99 VALUE ZERO.
015300 77  WS-DEFICIT-AMOUNT              PIC 9(08)V99 VALUE ZERO.
015400 77  WS-COMPLETION-PCT              PIC 9(03) COMP VALUE ZERO.
015500
015600*---------------------------------
015700* Plan lookup table -- creation
015800* date by plan, loaded once from
015900* DEBTPLAN-FILE, needed to number
016000* the payment months.
016100*---------------------------------
016200 01  PLAN-TABLE-AREA.
016300     05  PLAN-TABLE OCCURS 500 TIMES
016400             INDEXED BY PLAN-INDEX.
016500         10  PT-PLAN-ID             PIC X(08).
016600         10  PT-CREATED-DATE        PIC 9(08).
016700
016800*---------------------------------
016900* Plan-month paid totals, built
017000* from the posted-history file
017100* before today's run and kept
017200* current as today's payments
017300* go in, for the schedule-
017400* completion job-log message.
017500*---------------------------------
017600 01  MONTH-TOTALS-AREA.
017700     05  MONTH-TOTALS-TABLE OCCURS 1000 TIMES
017800             INDEXED BY MONTH-INDEX.
017900         10  MT-PLAN-ID             PIC X(08).
018000         10  MT-MONTH-NUMBER        PIC 9(03).
018100         10  MT-TOTAL-PAID          PIC 9(08)V99.
018200
018300*---------------------------------
018400* Today's payment transactions,
018500* held in memory so each loan on
018600* LOANS-FILE can be matched to
018700* its payments in one pass.
018800*---------------------------------
018900 01  PAYTRAN-TABLE-AREA.
019000     05  PAYTRAN-TABLE OCCURS 500 TIMES
019100             INDEXED BY PAYTRAN-INDEX.
019200         10  PTT-PAYMENT-ID         PIC X(08).
019300         10  PTT-PLAN-ID            PIC X(08).
019400         10  PTT-LOAN-ID            PIC X(08).
019500         10  PTT-PAY-AMOUNT         PIC 9(08)V99.
019600         10  PTT-PAY-DATE           PIC 9(08).
019700
019800*---------------------------------
019900* Today's date, broken out the
020000* way CURDAT.CBL always has, for
020100* the job-log banner line.
020200*---------------------------------
020300 01  WS-TODAY-DATE                   PIC 9(08).
020400 01  FILLER REDEFINES WS-TODAY-DATE.
020500     05  WS-TODAY-CC                 PIC 99.
020600     05  WS-TODAY-YY                 PIC 99.
020700     05  WS-TODAY-MM                 PIC 99.
020800     05  WS-TODAY-DD                 PIC 99.
020900
021000*---------------------------------
021100* A payment date, broken into a
021200* four-digit year so the Y2K fix
021300* of 01/11/99 does not have to
021400* guess a century.
021500*---------------------------------
021600 01  WS-PAY-DATE-WORK                PIC 9(08).
021700 01  FILLER REDEFINES WS-PAY-DATE-WORK.
021800     05  WS-PAY-YYYY                 PIC 9(04).
021900     05  WS-PAY-MM                   PIC 9(02).
022000     05  WS-PAY-DD                   PIC 9(02).
022100
022200*---------------------------------
022300* A plan's CREATED-DATE, broken
022400* out the same way, for the
022500* months-since-start subtraction.
022600*---------------------------------
022700 01  WS-PLAN-CREATED-WORK            PIC 9(08).
022800 01  FILLER REDEFINES WS-PLAN-CREATED-WORK.
022900     05  WS-PLAN-YYYY                 PIC 9(04).
023000     05  WS-PLAN-MM                   PIC 9(02).
023100     05  WS-PLAN-DD                   PIC 9(02).
023200
023300*---------------------------------
023400* Job-log paid-this-month total,
023500* broken into dollars and cents
023600* for the shift log line.
023700*---------------------------------
023800 01  WS-TOTAL-PAID-DISPLAY           PIC 9(08)V99.
023900 01  FILLER REDEFINES WS-TOTAL-PAID-DISPLAY.
024000     05  WS-TOTAL-PAID-DOLLARS       PIC 9(08).
024100     05  WS-TOTAL-PAID-CENTS         PIC 99.
024200
024300     COPY "WSDATE02.CBL".
024400
024500 PROCEDURE DIVISION.
024600 PROGRAM-BEGIN.
024700     PERFORM OPENING-PROCEDURE.
024800     PERFORM LOAD-PLAN-TABLE.
024900     PERFORM LOAD-MONTH-TOTALS.
025000     PERFORM LOAD-PAYTRAN-TABLE.
025100     PERFORM MAIN-PROCESS.
025200     PERFORM CLOSING-PROCEDURE.
025300
025400 PROGRAM-DONE.
025500     STOP RUN.
025600
025700 OPENING-PROCEDURE.
025800     ACCEPT WS-TODAY-DATE FROM DATE.
025900     MOVE WS-TODAY-DATE TO PL-DATE-CCYYMMDD.
026000     PERFORM FORMAT-THE-DATE.
026100     DISPLAY "DFPAY01 - PAYMENT POSTING RUN - " PL-FORMATTED-DATE.
026200     OPEN INPUT DEBTPLAN-FILE.
026300     OPEN INPUT LOANS-FILE.
026400     OPEN OUTPUT LOANS-NEW.
026500
026600 CLOSING-PROCEDURE.
026700     CLOSE LOANS-FILE.
026800     CLOSE LOANS-NEW.
026900     DISPLAY "DFPAY01 - LOANS WRITTEN:        " LOAN-COUNT-PROCESSED.
027000     DISPLAY "DFPAY01 - PAYMENTS POSTED:      " PAYMENT-COUNT-POSTED.
027100     DISPLAY "DFPAY01 - PLANS FLAGGED RECALC: " RECALC-COUNT.
027200
027300*---------------------------------
027400* Load the plan/created-date
027500* table.  DEBTPLAN-FILE is not
027600* rewritten by this step, only
027700* read.
027800*---------------------------------
027900 LOAD-PLAN-TABLE.
028000     MOVE ZERO TO PLAN-COUNT-LOADED.
028100     PERFORM READ-NEXT-DEBTPLAN-RECORD.
028200     PERFORM LOAD-ONE-PLAN-ROW
028300         UNTIL DEBTPLAN-AT-END = "Y".
028400     CLOSE DEBTPLAN-FILE.
028500
028600 READ-NEXT-DEBTPLAN-RECORD.
028700     MOVE "N" TO DEBTPLAN-AT-END.
028800     READ DEBTPLAN-FILE NEXT RECORD
028900         AT END MOVE "Y" TO DEBTPLAN-AT-END.
029000
029100 LOAD-ONE-PLAN-ROW.
029200     ADD 1 TO PLAN-COUNT-LOADED.
029300     MOVE DBPLN-PLAN-ID TO PT-PLAN-ID(PLAN-COUNT-LOADED).
029400     MOVE DBPLN-CREATED-DATE TO PT-CREATED-DATE(PLAN-COUNT-LOADED).
029500     PERFORM READ-NEXT-DEBTPLAN-RECORD.
029600
029700*---------------------------------
029800* Load plan-month paid totals
029900* from the posted-history file,
030000* so today's schedule-completion
030100* message has yesterday's totals
030200* to build on.
030300*---------------------------------
030400 LOAD-MONTH-TOTALS.
030500     MOVE ZERO TO MONTH-TOTALS-COUNT.
030600     OPEN INPUT PAYMENTS-FILE.
030700     PERFORM READ-NEXT-HISTORY-PAYMENT.
030800     PERFORM LOAD-ONE-HISTORY-PAYMENT
030900         UNTIL HISTORY-AT-END = "Y".
031000     CLOSE PAYMENTS-FILE.
031100
031200 READ-NEXT-HISTORY-PAYMENT.
031300     MOVE "N" TO HISTORY-AT-END.
031400     READ PAYMENTS-FILE NEXT RECORD
031500         AT END MOVE "Y" TO HISTORY-AT-END.
031600
031700 LOAD-ONE-HISTORY-PAYMENT.
031800     MOVE PYMT-PLAN-ID TO WS-CALC-PLAN-ID.
031900     MOVE PYMT-PAY-DATE TO WS-CALC-PAY-DATE.
032000     PERFORM CALCULATE-MONTHS-SINCE-START.
032100     MOVE PYMT-PLAN-ID TO WS-ATM-PLAN-ID.
032200     MOVE WS-MONTH-NUMBER TO WS-ATM-MONTH-NUMBER.
032300     MOVE PYMT-PAY-AMOUNT TO WS-ATM-AMOUNT.
032400     PERFORM ADD-TO-MONTH-TOTAL.
032500     PERFORM READ-NEXT-HISTORY-PAYMENT.
032600
032700*---------------------------------
032800* Look up a plan's CREATED-DATE
032900* and turn a payment date into a
033000* months-since-start number.
033100* Zero if the plan is not found.
033200*---------------------------------
033300 CALCULATE-MONTHS-SINCE-START.
033400     SET PLAN-INDEX TO 1.
033500     MOVE "N" TO WS-PLAN-FOUND.
033600     SEARCH PLAN-TABLE
033700         AT END
033800             MOVE "N" TO WS-PLAN-FOUND
033900         WHEN PT-PLAN-ID(PLAN-INDEX) = WS-CALC-PLAN-ID
034000             MOVE "Y" TO WS-PLAN-FOUND.
034100     IF WS-PLAN-FOUND = "Y"
034200         MOVE PT-CREATED-DATE(PLAN-INDEX) TO WS-PLAN-CREATED-WORK
034300         MOVE WS-CALC-PAY-DATE TO WS-PAY-DATE-WORK
034400         COMPUTE WS-MONTHS-SINCE-START =
034500             (WS-PAY-YYYY - WS-PLAN-YYYY) * 12
034600                 + (WS-PAY-MM - WS-PLAN-MM) + 1
034700         MOVE WS-MONTHS-SINCE-START TO WS-MONTH-NUMBER
034800     ELSE
034900         MOVE ZERO TO WS-MONTH-NUMBER.
035000
035100*---------------------------------
035200* Post a plan-month's paid amount
035300* into MONTH-TOTALS-TABLE, adding
035400* a new row the first time that
035500* plan-month is seen.
035600*---------------------------------
035700 ADD-TO-MONTH-TOTAL.
035800     SET MONTH-INDEX TO 1.
035900     MOVE "N" TO WS-MONTH-TOTAL-FOUND.
036000     SEARCH MONTH-TOTALS-TABLE
036100         AT END
036200             MOVE "N" TO WS-MONTH-TOTAL-FOUND
036300         WHEN MT-PLAN-ID(MONTH-INDEX) = WS-ATM-PLAN-ID
036400             AND MT-MONTH-NUMBER(MONTH-INDEX) = WS-ATM-MONTH-NUMBER
036500                 MOVE "Y" TO WS-MONTH-TOTAL-FOUND.
036600     IF WS-MONTH-TOTAL-FOUND = "Y"
036700         ADD WS-ATM-AMOUNT TO MT-TOTAL-PAID(MONTH-INDEX)
036800     ELSE
036900         ADD 1 TO MONTH-TOTALS-COUNT
037000         MOVE WS-ATM-PLAN-ID TO MT-PLAN-ID(MONTH-TOTALS-COUNT)
037100         MOVE WS-ATM-MONTH-NUMBER TO MT-MONTH-NUMBER(MONTH-TOTALS-COUNT)
037200         MOVE WS-ATM-AMOUNT TO MT-TOTAL-PAID(MONTH-TOTALS-COUNT).
037300
037400*---------------------------------
037500* Load today's payment
037600* transactions in full before the
037700* loan pass begins -- PAYTRAN is
037800* not kept in LOANS sequence.
037900*---------------------------------
038000 LOAD-PAYTRAN-TABLE.
038100     MOVE ZERO TO PAYTRAN-COUNT-LOADED.
038200     OPEN INPUT PAYTRAN-FILE.
038300     PERFORM READ-NEXT-PAYTRAN-RECORD.
038400     PERFORM LOAD-ONE-PAYTRAN-ROW
038500         UNTIL PAYTRAN-AT-END = "Y".
038600     CLOSE PAYTRAN-FILE.
038700
038800 READ-NEXT-PAYTRAN-RECORD.
038900     MOVE "N" TO PAYTRAN-AT-END.
039000     READ PAYTRAN-FILE NEXT RECORD
039100         AT END MOVE "Y" TO PAYTRAN-AT-END.
039200
039300 LOAD-ONE-PAYTRAN-ROW.
039400     ADD 1 TO PAYTRAN-COUNT-LOADED.
039500     MOVE PYTRN-PAYMENT-ID TO PTT-PAYMENT-ID(PAYTRAN-COUNT-LOADED).
039600     MOVE PYTRN-PLAN-ID TO PTT-PLAN-ID(PAYTRAN-COUNT-LOADED).
039700     MOVE PYTRN-LOAN-ID TO PTT-LOAN-ID(PAYTRAN-COUNT-LOADED).
039800     MOVE PYTRN-PAY-AMOUNT TO PTT-PAY-AMOUNT(PAYTRAN-COUNT-LOADED).
039900     MOVE PYTRN-PAY-DATE TO PTT-PAY-DATE(PAYTRAN-COUNT-LOADED).
040000     PERFORM READ-NEXT-PAYTRAN-RECORD.
040100
040200*---------------------------------
040300* Walk LOANS-FILE once, posting
040400* whatever of today's payments
040500* belong to each loan, and write
040600* LOANS-NEW either way.
040700*---------------------------------
040800 MAIN-PROCESS.
040900     OPEN EXTEND PAYMENTS-FILE.
041000     PERFORM PROCESS-ALL-LOAN-RECORDS.
041100     CLOSE PAYMENTS-FILE.
041200
041300 PROCESS-ALL-LOAN-RECORDS.
041400     PERFORM READ-NEXT-LOAN-RECORD.
041500     PERFORM PROCESS-ONE-LOAN-RECORD
041600         UNTIL LOANS-AT-END = "Y".
041700
041800 READ-NEXT-LOAN-RECORD.
041900     MOVE "N" TO LOANS-AT-END.
042000     READ LOANS-FILE NEXT RECORD
042100         AT END MOVE "Y" TO LOANS-AT-END.
042200
042300 PROCESS-ONE-LOAN-RECORD.
042400     MOVE LOAN-REMAINING-BALANCE TO WS-LOAN-WORKING-BALANCE.
042500     PERFORM APPLY-PAYMENTS-TO-ONE-LOAN.
042600     PERFORM WRITE-ONE-LOAN-ROW.
042700     ADD 1 TO LOAN-COUNT-PROCESSED.
042800     PERFORM READ-NEXT-LOAN-RECORD.
042900
043000 APPLY-PAYMENTS-TO-ONE-LOAN.
043100     PERFORM APPLY-PAYMENT-IF-MATCHED
043200         VARYING PAYTRAN-INDEX FROM 1 BY 1
043300         UNTIL PAYTRAN-INDEX > PAYTRAN-COUNT-LOADED.
043400
043500 APPLY-PAYMENT-IF-MATCHED.
043600     IF PTT-LOAN-ID(PAYTRAN-INDEX) = LOAN-LOAN-ID
043700         PERFORM APPLY-ONE-PAYMENT.
043800
043900*---------------------------------
044000* Post one transaction: classify
044100* it, write the history record,
044200* apply it to the working
044300* balance, and log whether the
044400* plan needs a recalc rerun.
044500*---------------------------------
044600 APPLY-ONE-PAYMENT.
044700     MOVE PTT-PLAN-ID(PAYTRAN-INDEX) TO WS-CALC-PLAN-ID.
044800     MOVE PTT-PAY-DATE(PAYTRAN-INDEX) TO WS-CALC-PAY-DATE.
044900     PERFORM CALCULATE-MONTHS-SINCE-START.
045000     PERFORM FIND-EXPECTED-PAYMENT.
045100     PERFORM CLASSIFY-THE-PAYMENT.
045200     PERFORM POST-TO-LOAN-BALANCE.
045300     MOVE PTT-PLAN-ID(PAYTRAN-INDEX) TO WS-ATM-PLAN-ID.
045400     MOVE WS-MONTH-NUMBER TO WS-ATM-MONTH-NUMBER.
045500     MOVE PTT-PAY-AMOUNT(PAYTRAN-INDEX) TO WS-ATM-AMOUNT.
045600     PERFORM ADD-TO-MONTH-TOTAL.
045700     PERFORM CHECK-RECALC-NEEDED.
045800     PERFORM SHOW-SCHEDULE-COMPLETION.
045900     ADD 1 TO PAYMENT-COUNT-POSTED.
046000
046100*---------------------------------
046200* EXPECTED is the LOAN-SCHEDULE
046300* amount for this loan and month,
046400* if DFSKED01 ever built one; the
046500* loan's own minimum otherwise.
046600*---------------------------------
046700 FIND-EXPECTED-PAYMENT.
046800     MOVE "N" TO WS-EXPECTED-FOUND.
046900     MOVE LOAN-MINIMUM-PAYMENT TO WS-EXPECTED-PAYMENT.
047000     OPEN INPUT LOANSCHD-FILE.
047100     PERFORM READ-NEXT-LOANSCHD-RECORD.
047200     PERFORM SCAN-ONE-LOANSCHD-RECORD
047300         UNTIL LOANSCHD-AT-END = "Y" OR WS-EXPECTED-FOUND = "Y".
047400     CLOSE LOANSCHD-FILE.
047500
047600 READ-NEXT-LOANSCHD-RECORD.
047700     MOVE "N" TO LOANSCHD-AT-END.
047800     READ LOANSCHD-FILE NEXT RECORD
047900         AT END MOVE "Y" TO LOANSCHD-AT-END.
048000
048100 SCAN-ONE-LOANSCHD-RECORD.
048200     IF LNSKD-PLAN-ID = PTT-PLAN-ID(PAYTRAN-INDEX)
048300         AND LNSKD-LOAN-ID = LOAN-LOAN-ID
048400         AND LNSKD-MONTH-NUMBER = WS-MONTH-NUMBER
048500             MOVE LNSKD-PAYMENT-AMOUNT TO WS-EXPECTED-PAYMENT
048600             MOVE "Y" TO WS-EXPECTED-FOUND.
048700     PERFORM READ-NEXT-LOANSCHD-RECORD.
048800
048900*---------------------------------
049000* EXTRA-FLAG / BELOW-MIN-FLAG,
049100* then write the posted-history
049200* record.
049300*---------------------------------
049400 CLASSIFY-THE-PAYMENT.
049500     MOVE "N" TO PYMT-EXTRA-FLAG.
049600     MOVE "N" TO PYMT-BELOW-MIN-FLAG.
049700     IF PTT-PAY-AMOUNT(PAYTRAN-INDEX) > WS-EXPECTED-PAYMENT
049800         MOVE "Y" TO PYMT-EXTRA-FLAG.
049900     IF PTT-PAY-AMOUNT(PAYTRAN-INDEX) < LOAN-MINIMUM-PAYMENT
050000         MOVE "Y" TO PYMT-BELOW-MIN-FLAG.
050100     MOVE PTT-PAYMENT-ID(PAYTRAN-INDEX) TO PYMT-PAYMENT-ID.
050200     MOVE PTT-PLAN-ID(PAYTRAN-INDEX) TO PYMT-PLAN-ID.
050300     MOVE PTT-LOAN-ID(PAYTRAN-INDEX) TO PYMT-LOAN-ID.
050400     MOVE PTT-PAY-AMOUNT(PAYTRAN-INDEX) TO PYMT-PAY-AMOUNT.
050500     MOVE PTT-PAY-DATE(PAYTRAN-INDEX) TO PYMT-PAY-DATE.
050600     WRITE PAYMENT-RECORD.
050700
050800*---------------------------------
050900* Interest accrues against the
051000* balance first; only what is
051100* left of the payment reduces
051200* principal.  Floors at zero.
051300*---------------------------------
051400 POST-TO-LOAN-BALANCE.
051500     COMPUTE WS-MONTHLY-INTEREST-4D =
051600         WS-LOAN-WORKING-BALANCE * LOAN-INTEREST-RATE / 100 / 12.
051700     COMPUTE WS-MONTHLY-INTEREST ROUNDED = WS-MONTHLY-INTEREST-4D.
051800     COMPUTE WS-PRINCIPAL-PAID-4D =
051900         PTT-PAY-AMOUNT(PAYTRAN-INDEX) - WS-MONTHLY-INTEREST-4D.
052000     COMPUTE WS-PRINCIPAL-PAID ROUNDED = WS-PRINCIPAL-PAID-4D.
052100     COMPUTE WS-LOAN-BALANCE-SIGNED =
052200         WS-LOAN-WORKING-BALANCE - WS-PRINCIPAL-PAID.
052300     IF WS-LOAN-BALANCE-SIGNED < ZERO
052400         MOVE ZERO TO WS-LOAN-WORKING-BALANCE
052500     ELSE
052600         MOVE WS-LOAN-BALANCE-SIGNED TO WS-LOAN-WORKING-BALANCE.
052700
052800*---------------------------------
052900* Recalc is needed when the
053000* payment was extra, below
053100* minimum, or off EXPECTED by
053200* more than ten dollars either
053300* way.
053400*---------------------------------
053500 CHECK-RECALC-NEEDED.
053600     MOVE "N" TO WS-RECALC-NEEDED.
053700     IF PYMT-EXTRA-FLAG = "Y"
053800         MOVE "Y" TO WS-RECALC-NEEDED.
053900     IF PYMT-BELOW-MIN-FLAG = "Y"
054000         MOVE "Y" TO WS-RECALC-NEEDED.
054100     COMPUTE WS-DEVIATION-AMOUNT =
054200         PTT-PAY-AMOUNT(PAYTRAN-INDEX) - WS-EXPECTED-PAYMENT.
054300     IF WS-DEVIATION-AMOUNT < ZERO
054400         COMPUTE WS-DEVIATION-AMOUNT = ZERO - WS-DEVIATION-AMOUNT.
054500     IF WS-DEVIATION-AMOUNT > 10.00
054600         MOVE "Y" TO WS-RECALC-NEEDED.
054700     IF WS-RECALC-NEEDED = "Y"
054800         ADD 1 TO RECALC-COUNT
054900         DISPLAY "DFPAY01 - RECALC NEEDED, PLAN: "
055000                 PTT-PLAN-ID(PAYTRAN-INDEX)
055100         DISPLAY "DFPAY01 -   RERUN DFORD01 AND DFSKED01".
055200
055300*---------------------------------
055400* Schedule-completion job-log
055500* message: how this plan-month
055600* stands against LOAN-SCHEDULE
055700* now that the payment is posted.
055800*---------------------------------
055900 SHOW-SCHEDULE-COMPLETION.
056000     PERFORM SUM-EXPECTED-FOR-MONTH.
056100     PERFORM LOOK-UP-MONTH-TOTAL-PAID.
056200     IF WS-TOTAL-EXPECTED-MONTH > WS-TOTAL-PAID-MONTH
056300         COMPUTE WS-DEFICIT-AMOUNT =
056400             WS-TOTAL-EXPECTED-MONTH - WS-TOTAL-PAID-MONTH
056500     ELSE
056600         MOVE ZERO TO WS-DEFICIT-AMOUNT.
056700     IF WS-TOTAL-EXPECTED-MONTH = ZERO
056800         MOVE ZERO TO WS-COMPLETION-PCT
056900     ELSE
057000         COMPUTE WS-COMPLETION-PCT =
057100             (WS-TOTAL-PAID-MONTH / WS-TOTAL-EXPECTED-MONTH) * 100.
057200     MOVE WS-TOTAL-PAID-MONTH TO WS-TOTAL-PAID-DISPLAY.
057300     DISPLAY "DFPAY01 - SCHEDULE STATUS PLAN "
057400             PTT-PLAN-ID(PAYTRAN-INDEX) " MONTH " WS-MONTH-NUMBER.
057500     DISPLAY "DFPAY01 -   PAID " WS-TOTAL-PAID-DOLLARS
057600             "." WS-TOTAL-PAID-CENTS
057700             " DEFICIT " WS-DEFICIT-AMOUNT
057800             " PCT " WS-COMPLETION-PCT.
057900
058000 SUM-EXPECTED-FOR-MONTH.
058100     MOVE ZERO TO WS-TOTAL-EXPECTED-MONTH.
058200     OPEN INPUT LOANSCHD-FILE.
058300     PERFORM READ-NEXT-LOANSCHD-RECORD.
058400     PERFORM ADD-ONE-SCHEDULE-AMOUNT
058500         UNTIL LOANSCHD-AT-END = "Y".
058600     CLOSE LOANSCHD-FILE.
058700
058800 ADD-ONE-SCHEDULE-AMOUNT.
058900     IF LNSKD-PLAN-ID = PTT-PLAN-ID(PAYTRAN-INDEX)
059000         AND LNSKD-MONTH-NUMBER = WS-MONTH-NUMBER
059100             ADD LNSKD-PAYMENT-AMOUNT TO WS-TOTAL-EXPECTED-MONTH.
059200     PERFORM READ-NEXT-LOANSCHD-RECORD.
059300
059400 LOOK-UP-MONTH-TOTAL-PAID.
059500     MOVE ZERO TO WS-TOTAL-PAID-MONTH.
059600     SET MONTH-INDEX TO 1.
059700     SEARCH MONTH-TOTALS-TABLE
059800         AT END
059900             MOVE ZERO TO WS-TOTAL-PAID-MONTH
060000         WHEN MT-PLAN-ID(MONTH-INDEX) = PTT-PLAN-ID(PAYTRAN-INDEX)
060100             AND MT-MONTH-NUMBER(MONTH-INDEX) = WS-MONTH-NUMBER
060200                 MOVE MT-TOTAL-PAID(MONTH-INDEX) TO WS-TOTAL-PAID-MONTH.
060300
060400*---------------------------------
060500* Carry the loan across to the
060600* new master, remaining balance
060700* as left by today's postings
060800* (unchanged if none applied).
060900*---------------------------------
061000 WRITE-ONE-LOAN-ROW.
061100     MOVE LOAN-LOAN-ID TO NLOAN-LOAN-ID.
061200     MOVE LOAN-PLAN-ID TO NLOAN-PLAN-ID.
061300     MOVE LOAN-LOAN-NAME TO NLOAN-LOAN-NAME.
061400     MOVE LOAN-PRINCIPAL-BALANCE TO NLOAN-PRINCIPAL-BALANCE.
061500     MOVE LOAN-INTEREST-RATE TO NLOAN-INTEREST-RATE.
061600     MOVE LOAN-MINIMUM-PAYMENT TO NLOAN-MINIMUM-PAYMENT.
061700     MOVE LOAN-DUE-DAY TO NLOAN-DUE-DAY.
061800     MOVE WS-LOAN-WORKING-BALANCE TO NLOAN-REMAINING-BALANCE.
061900     MOVE LOAN-MANUAL-MIN-FLAG TO NLOAN-MANUAL-MIN-FLAG.
062000     MOVE LOAN-PAYOFF-ORDER TO NLOAN-PAYOFF-ORDER.
062100     WRITE LOAN-NEW-RECORD.
062200
062300     COPY "PLDATE02.CBL".
