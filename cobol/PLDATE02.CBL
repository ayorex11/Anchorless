000100*---------------------------------
000200* PLDATE02.CBL
000300* Shared date paragraphs.  COPY
000400* this into the PROCEDURE DIVISION
000500* of any program that also COPYs
000600* WSDATE02.CBL into WORKING-STORAGE.
000700*---------------------------------
000800 FORMAT-THE-DATE.
000900     MOVE PL-DATE-CC TO PL-FORMATTED-DATE(1:2).
001000     MOVE PL-DATE-YY TO PL-FORMATTED-DATE(3:2).
001100     MOVE "-" TO PL-FORMATTED-DATE(5:1).
001200     MOVE PL-DATE-MM TO PL-FORMATTED-DATE(6:2).
001300     MOVE "-" TO PL-FORMATTED-DATE(8:1).
001400     MOVE PL-DATE-DD TO PL-FORMATTED-DATE(9:2).
001500
001600*---------------------------------
001700* Adds PL-MONTHS-TO-ADD calendar
001800* months to PL-DATE-CCYYMMDD,
001900* leaving the day-of-month as is.
002000* No intrinsic FUNCTIONs -- plain
002100* DIVIDE, the way the shop has
002200* always broken out a month count.
002300*---------------------------------
002400 ADD-MONTHS-TO-DATE.
002500     COMPUTE PL-TOTAL-MONTHS =
002600         (PL-DATE-CC * 100 + PL-DATE-YY) * 12
002700             + PL-DATE-MM - 1 + PL-MONTHS-TO-ADD.
002800     DIVIDE PL-TOTAL-MONTHS BY 12
002900         GIVING PL-WHOLE-YEARS
003000         REMAINDER PL-MONTH-ZERO-BASED.
003100     ADD 1 TO PL-MONTH-ZERO-BASED GIVING PL-DATE-MM.
003200     DIVIDE PL-WHOLE-YEARS BY 100
003300         GIVING PL-DATE-CC
003400         REMAINDER PL-DATE-YY.
