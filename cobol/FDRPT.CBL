000100*---------------------------------
000200* FDRPT.CBL
000300* Payment-plan report print line.
000400* 132 columns, printer spacing.
000500*---------------------------------
000600 FD  REPORT-FILE
000700     LABEL RECORDS ARE OMITTED.
000800 01  REPORT-RECORD                PIC X(132).
