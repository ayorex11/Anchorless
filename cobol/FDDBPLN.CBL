000100*---------------------------------
000200* FDDBPLN.CBL
000300* Debt-plan master record.
000400* One per customer payoff plan.
000500*---------------------------------
000600* 11/09/93  MCB  CREATED-DATE added --
000700* DFPAY01 needs a plan start date to
000800* number the payment months, and the
000900* report prints it as plan creation
001000* date.  Carries the date the plan
001100* was first enrolled.
001200*---------------------------------
001300 FD  DEBTPLAN-FILE
001400     LABEL RECORDS ARE STANDARD.
001500 01  DEBT-PLAN-RECORD.
001600     05  DBPLN-PLAN-ID            PIC X(08).
001700     05  DBPLN-PLAN-NAME          PIC X(30).
001800     05  DBPLN-STRATEGY           PIC X(01).
001900         88  DBPLN-IS-SNOWBALL        VALUE "S".
002000         88  DBPLN-IS-AVALANCHE       VALUE "A".
002100     05  DBPLN-MONTHLY-BUDGET     PIC 9(08)V99.
002200     05  DBPLN-PAYOFF-DATE        PIC 9(08).
002300     05  DBPLN-TOTAL-INTEREST     PIC 9(08)V99.
002400     05  DBPLN-ACTIVE-FLAG        PIC X(01).
002500         88  DBPLN-IS-ACTIVE          VALUE "Y".
002600         88  DBPLN-IS-INACTIVE        VALUE "N".
002700     05  DBPLN-CREATED-DATE       PIC 9(08).
002800     05  FILLER                   PIC X(01).
