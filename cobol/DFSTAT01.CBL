000100*================================
000200* DFSTAT01
000300* Progress calculation and plan
000400* completion check.
000500*================================
000600  IDENTIFICATION DIVISION.
000700  PROGRAM-ID. DFSTAT01.
000800  AUTHOR. R HUCKABY.
000900  INSTALLATION. ANCHORLESS DEBT FREEDOM SERVICING.
001000  DATE-WRITTEN. 08/19/91.
001100  DATE-COMPILED.
001200  SECURITY. NONE.
001300*---------------------------------
001400* CHANGE LOG
001500* 08/19/91  RH   0009  Original progress step --
001600*                      walks DEBTPLAN against the
001700*                      resequenced LOANS and logs
001800*                      paid/remaining to the shift
001900*                      log after each nightly run.
002000* 01/15/92  RH   0052  PAYMENTS history folded in
002100*                      for TOTAL-PAYMENTS-MADE and
002200*                      NUMBER-OF-PAYMENTS -- ops was
002300*                      pulling those by hand before.
002400* 09/09/93  MCB  0081  Plan-completion check added.
002500*                      ACTIVE-FLAG drops to N and a
002600*                      new DEBTPLAN-NEW is built, the
002700*                      same as DFSKED01 already does.
002800* 05/02/95  JAT  0131  Payment-totals table raised to
002900*                      500 plans, undersized for the
003000*                      spring bulk-enrollment batch.
003100* 02/11/97  MCB  0158  Zero-loan plans no longer mark
003200*                      complete on the first pass --
003300*                      a data-entry plan with no loans
003400*                      attached was closing itself out.
003500* 01/11/99  RH   0203  Y2K: run-date century break
003600*                      moved to the shared WSDATE02
003700*                      copy, this program no longer
003800*                      assumes 19xx.
003900* 04/14/00  JAT  0211  PROGRESS-PCT now rounds to the
004000*                      cent the way the payoff report
004100*                      prints it, was truncating before.
004200* 07/20/02  MCB  0238  LOANS-PAID-OFF / TOTAL-LOANS
004300*                      counts added to the shift log
004400*                      line at collections' request.
004500* 08/09/04  MCB  0257  Job-log line widened for the
004600*                      longer plan IDs coming out of
004700*                      the new enrollment system.
004800*---------------------------------
004900  ENVIRONMENT DIVISION.
005000  CONFIGURATION SECTION.
005100  SPECIAL-NAMES.
005200      CLASS VALID-FLAG-CLASS IS "Y" "N"
005300      UPSI-0 IS DFSTAT-FORCE-RECHECK-SWITCH.
005400  INPUT-OUTPUT SECTION.
005500  FILE-CONTROL.
005600
005700      COPY "SLDBPLN.CBL".
005800
005900      COPY "SLDBPNW.CBL".
006000
006100      COPY "SLLOANS.CBL".
006200
006300      COPY "SLPAYMT.CBL".
006400
006500  DATA DIVISION.
006600  FILE SECTION.
006700
006800      COPY "FDDBPLN.CBL".
006900
007000      COPY "FDDBPNW.CBL".
007100
007200      COPY "FDLOANS.CBL".
007300
007400      COPY "FDPAYMT.CBL".
007500
007600  WORKING-STORAGE SECTION.
007700
007800*---------------------------------
007900* Control switches and counters.
008000*---------------------------------
008100  77  DEBTPLAN-AT-END                PIC X VALUE "N".
008200  77  LOANS-AT-END                   PIC X VALUE "N".
008300  77  HISTORY-AT-END                 PIC X VALUE "N".
008400  77  CURRENT-PLAN-ID                PIC X(08) VALUE SPACE.
008500  77  PLAN-LOAN-COUNT                PIC 9(03) COMP VALUE ZERO.
008600  77  PLAN-COUNT-PROCESSED           PIC 9(05) COMP VALUE ZERO.
008700  77  PLAN-COUNT-COMPLETED           PIC 9(05) COMP VALUE ZERO.
008800  77  PAYMENT-TOTALS-COUNT           PIC 9(05) COMP VALUE ZERO.
008900  77  WS-LOANS-PAID-OFF              PIC 9(03) COMP VALUE ZERO.
009000  77  WS-PLAN-WAS-COMPLETED          PIC X VALUE "N".
009100
009200*---------------------------------
009300* Per-plan loan table, loaded from
009400* the LOANS-FILE group that matches
009500* CURRENT-PLAN-ID, same matched-merge
009600* habit DFSKED01 uses.
009700*---------------------------------
009800  01  LOAN-TABLE-AREA.
009900      05  LOAN-TABLE OCCURS 200 TIMES
010000              INDEXED BY LOAN-INDEX.
010100          10  LT-PRINCIPAL-BALANCE    PIC 9(08)V99.
010200          10  LT-REMAINING-BALANCE    PIC 9(08)V99.
010300
010400*---------------------------------
010500* Payment-history totals, one row
010600* per plan that has posted history,
010700* loaded once up front so PAYMENTS
010800* does not have to be re-read for
010900* every plan.
011000*---------------------------------
011100  01  PAYMENT-TOTALS-AREA.
011200      05  PAYMENT-TOTALS-TABLE OCCURS 500 TIMES
011300              INDEXED BY PAYMENT-TOTALS-INDEX.
011400          10  PPT-PLAN-ID             PIC X(08).
011500          10  PPT-TOTAL-PAID          PIC 9(08)V99.
011600          10  PPT-PAYMENT-COUNT       PIC 9(05) COMP.
011700
011800*---------------------------------
011900* Progress-calculation work fields.
012000*---------------------------------
012100  77  WS-TOTAL-ORIGINAL              PIC 9(08)V99 VALUE ZERO.
012200  77  WS-TOTAL-REMAINING             PIC 9(08)V99 VALUE ZERO.
012300  77  WS-TOTAL-PRINCIPAL-PAID        PIC 9(08)V99 VALUE ZERO.
012400  77  WS-PROGRESS-PCT                PIC 9(03)V99 VALUE ZERO.
012500  77  WS-TOTAL-PAYMENTS-MADE         PIC 9(08)V99 VALUE ZERO.
012600  77  WS-NUMBER-OF-PAYMENTS          PIC 9(05) COMP VALUE ZERO.
012700  77  WS-PAYMENT-TOTALS-FOUND        PIC X VALUE "N".
012800
012900*---------------------------------
013000* Today's date, broken out the
013100* way CURDAT.CBL always has, for
013200* the job-log banner line.
013300*---------------------------------
013400  01  WS-TODAY-DATE                   PIC 9(08).
013500  01  FILLER REDEFINES WS-TODAY-DATE.
013600      05  WS-TODAY-CC                 PIC 99.
013700      05  WS-TODAY-YY                 PIC 99.
013800      05  WS-TODAY-MM                 PIC 99.
013900      05  WS-TODAY-DD                 PIC 99.
014000
014100*---------------------------------
014200* Job-log progress total, broken
014300* into dollars and cents for the
014400* shift log line.
014500*---------------------------------
014600  01  WS-PAID-TOTAL-DISPLAY            PIC 9(08)V99.
014700  01  FILLER REDEFINES WS-PAID-TOTAL-DISPLAY.
014800      05  WS-PAID-TOTAL-DOLLARS        PIC 9(08).
014900      05  WS-PAID-TOTAL-CENTS          PIC 99.
015000
015100*---------------------------------
015200* PROGRESS-PCT broken into whole
015300* and hundredths for the same
015400* job-log line.
015500*---------------------------------
015600  01  WS-PROGRESS-DISPLAY               PIC 9(03)V99.
015700  01  FILLER REDEFINES WS-PROGRESS-DISPLAY.
015800      05  WS-PROGRESS-WHOLE              PIC 9(03).
015900      05  WS-PROGRESS-HUNDREDTHS         PIC 99.
016000
016100      COPY "WSDATE02.CBL".
016200
016300  PROCEDURE DIVISION.
016400  PROGRAM-BEGIN.
016500      PERFORM OPENING-PROCEDURE.
016600      PERFORM LOAD-PAYMENT-TOTALS.
016700      PERFORM MAIN-PROCESS.
016800      PERFORM CLOSING-PROCEDURE.
016900
017000  PROGRAM-DONE.
017100      STOP RUN.
017200
017300  OPENING-PROCEDURE.
017400      ACCEPT WS-TODAY-DATE FROM DATE.
017500      MOVE WS-TODAY-DATE TO PL-DATE-CCYYMMDD.
017600      PERFORM FORMAT-THE-DATE.
017700      DISPLAY "DFSTAT01 - PROGRESS/COMPLETION CHECK - "
017800              PL-FORMATTED-DATE.
017900      OPEN INPUT DEBTPLAN-FILE.
018000      OPEN OUTPUT DEBTPLAN-NEW.
018100      OPEN INPUT LOANS-FILE.
018200
018300  CLOSING-PROCEDURE.
018400      CLOSE DEBTPLAN-FILE.
018500      CLOSE DEBTPLAN-NEW.
018600      CLOSE LOANS-FILE.
018700      DISPLAY "DFSTAT01 - PLANS CHECKED:    " PLAN-COUNT-PROCESSED.
018800      DISPLAY "DFSTAT01 - PLANS COMPLETED:  " PLAN-COUNT-COMPLETED.
018900
019000*---------------------------------
019100* Summarize PAYMENTS-FILE by plan
019200* before the main pass -- history
019300* is not kept in PLAN-ID sequence,
019400* it is appended in posting order.
019500*---------------------------------
019600  LOAD-PAYMENT-TOTALS.
019700      MOVE ZERO TO PAYMENT-TOTALS-COUNT.
019800      OPEN INPUT PAYMENTS-FILE.
019900      PERFORM READ-NEXT-HISTORY-PAYMENT.
020000      PERFORM ADD-ONE-HISTORY-PAYMENT
020100          UNTIL HISTORY-AT-END = "Y".
020200      CLOSE PAYMENTS-FILE.
020300
020400  READ-NEXT-HISTORY-PAYMENT.
020500      MOVE "N" TO HISTORY-AT-END.
020600      READ PAYMENTS-FILE NEXT RECORD
020700          AT END MOVE "Y" TO HISTORY-AT-END.
020800
020900  ADD-ONE-HISTORY-PAYMENT.
021000      SET PAYMENT-TOTALS-INDEX TO 1.
021100      MOVE "N" TO WS-PAYMENT-TOTALS-FOUND.
021200      SEARCH PAYMENT-TOTALS-TABLE
021300          AT END
021400              MOVE "N" TO WS-PAYMENT-TOTALS-FOUND
021500          WHEN PPT-PLAN-ID(PAYMENT-TOTALS-INDEX) = PYMT-PLAN-ID
021600              MOVE "Y" TO WS-PAYMENT-TOTALS-FOUND.
021700      IF WS-PAYMENT-TOTALS-FOUND = "Y"
021800          ADD PYMT-PAY-AMOUNT TO PPT-TOTAL-PAID(PAYMENT-TOTALS-INDEX)
021900          ADD 1 TO PPT-PAYMENT-COUNT(PAYMENT-TOTALS-INDEX)
022000      ELSE
022100          ADD 1 TO PAYMENT-TOTALS-COUNT
022200          MOVE PYMT-PLAN-ID TO PPT-PLAN-ID(PAYMENT-TOTALS-COUNT)
022300          MOVE PYMT-PAY-AMOUNT TO PPT-TOTAL-PAID(PAYMENT-TOTALS-COUNT)
022400          MOVE 1 TO PPT-PAYMENT-COUNT(PAYMENT-TOTALS-COUNT).
022500      PERFORM READ-NEXT-HISTORY-PAYMENT.
022600
022700*---------------------------------
022800* DEBTPLAN and LOANS both run in
022900* PLAN-ID sequence; walk them in
023000* step, one plan group at a time.
023100*---------------------------------
023200  MAIN-PROCESS.
023300      PERFORM READ-NEXT-DEBTPLAN-RECORD.
023400      PERFORM READ-NEXT-LOAN-RECORD.
023500      PERFORM PROCESS-ALL-PLANS
023600          UNTIL DEBTPLAN-AT-END = "Y".
023700
023800  PROCESS-ALL-PLANS.
023900      PERFORM PROCESS-ONE-PLAN.
024000      PERFORM READ-NEXT-DEBTPLAN-RECORD.
024100
024200  PROCESS-ONE-PLAN.
024300      MOVE DBPLN-PLAN-ID TO CURRENT-PLAN-ID.
024400      PERFORM LOAD-PLAN-LOANS.
024500      PERFORM CALCULATE-PLAN-PROGRESS.
024600      PERFORM LOOK-UP-PAYMENT-TOTALS.
024700      PERFORM CHECK-PLAN-COMPLETE.
024800      PERFORM WRITE-UPDATED-PLAN.
024900      PERFORM SHOW-PLAN-PROGRESS.
025000      ADD 1 TO PLAN-COUNT-PROCESSED.
025100
025200  READ-NEXT-DEBTPLAN-RECORD.
025300      MOVE "N" TO DEBTPLAN-AT-END.
025400      READ DEBTPLAN-FILE NEXT RECORD
025500          AT END MOVE "Y" TO DEBTPLAN-AT-END.
025600
025700  READ-NEXT-LOAN-RECORD.
025800      MOVE "N" TO LOANS-AT-END.
025900      READ LOANS-FILE NEXT RECORD
026000          AT END MOVE "Y" TO LOANS-AT-END.
026100
026200*---------------------------------
026300* Collect the pending loan group
026400* for CURRENT-PLAN-ID.
026500*---------------------------------
026600  LOAD-PLAN-LOANS.
026700      MOVE ZERO TO PLAN-LOAN-COUNT.
026800      PERFORM LOAD-ONE-PLAN-LOAN
026900          UNTIL LOANS-AT-END = "Y"
027000             OR LOAN-PLAN-ID NOT = CURRENT-PLAN-ID.
027100
027200  LOAD-ONE-PLAN-LOAN.
027300      ADD 1 TO PLAN-LOAN-COUNT.
027400      SET LOAN-INDEX TO PLAN-LOAN-COUNT.
027500      MOVE LOAN-PRINCIPAL-BALANCE TO LT-PRINCIPAL-BALANCE(LOAN-INDEX).
027600      MOVE LOAN-REMAINING-BALANCE TO LT-REMAINING-BALANCE(LOAN-INDEX).
027700      PERFORM READ-NEXT-LOAN-RECORD.
027800
027900*---------------------------------
028000* TOTAL-ORIGINAL / TOTAL-REMAINING
028100* / TOTAL-PAID / PROGRESS-PCT over
028200* one plan's loan group, plus the
028300* paid-off and loan-count totals.
028400*---------------------------------
028500  CALCULATE-PLAN-PROGRESS.
028600      MOVE ZERO TO WS-TOTAL-ORIGINAL.
028700      MOVE ZERO TO WS-TOTAL-REMAINING.
028800      MOVE ZERO TO WS-LOANS-PAID-OFF.
028900      PERFORM SUM-ONE-PLAN-LOAN
029000          VARYING LOAN-INDEX FROM 1 BY 1
029100          UNTIL LOAN-INDEX > PLAN-LOAN-COUNT.
029200      COMPUTE WS-TOTAL-PRINCIPAL-PAID =
029300          WS-TOTAL-ORIGINAL - WS-TOTAL-REMAINING.
029400      IF WS-TOTAL-ORIGINAL = ZERO
029500          MOVE ZERO TO WS-PROGRESS-PCT
029600      ELSE
029700          COMPUTE WS-PROGRESS-PCT ROUNDED =
029800              WS-TOTAL-PRINCIPAL-PAID / WS-TOTAL-ORIGINAL * 100.
029900
030000  SUM-ONE-PLAN-LOAN.
030100      ADD LT-PRINCIPAL-BALANCE(LOAN-INDEX) TO WS-TOTAL-ORIGINAL.
030200      ADD LT-REMAINING-BALANCE(LOAN-INDEX) TO WS-TOTAL-REMAINING.
030300      IF LT-REMAINING-BALANCE(LOAN-INDEX) = ZERO
030400          ADD 1 TO WS-LOANS-PAID-OFF.
030500
030600*---------------------------------
030700* TOTAL-PAYMENTS-MADE / NUMBER-OF-
030800* PAYMENTS for CURRENT-PLAN-ID,
030900* zero if the plan has no history
031000* posted yet.
031100*---------------------------------
031200  LOOK-UP-PAYMENT-TOTALS.
031300      MOVE ZERO TO WS-TOTAL-PAYMENTS-MADE.
031400      MOVE ZERO TO WS-NUMBER-OF-PAYMENTS.
031500      SET PAYMENT-TOTALS-INDEX TO 1.
031600      SEARCH PAYMENT-TOTALS-TABLE
031700          AT END
031800              MOVE ZERO TO WS-TOTAL-PAYMENTS-MADE
031900          WHEN PPT-PLAN-ID(PAYMENT-TOTALS-INDEX) = CURRENT-PLAN-ID
032000              MOVE PPT-TOTAL-PAID(PAYMENT-TOTALS-INDEX)
032100                  TO WS-TOTAL-PAYMENTS-MADE
032200              MOVE PPT-PAYMENT-COUNT(PAYMENT-TOTALS-INDEX)
032300                  TO WS-NUMBER-OF-PAYMENTS.
032400
032500*---------------------------------
032600* Complete when every loan in the
032700* plan is paid off and the plan
032800* was still active.  A plan with
032900* no loans attached is left alone
033000* (see 02/11/97 change above).
033100*---------------------------------
033200  CHECK-PLAN-COMPLETE.
033300      MOVE "N" TO WS-PLAN-WAS-COMPLETED.
033400      IF PLAN-LOAN-COUNT > ZERO
033500          AND WS-LOANS-PAID-OFF = PLAN-LOAN-COUNT
033600          AND DBPLN-IS-ACTIVE
033700              MOVE "N" TO DBPLN-ACTIVE-FLAG
033800              MOVE "Y" TO WS-PLAN-WAS-COMPLETED
033900              ADD 1 TO PLAN-COUNT-COMPLETED.
034000
034100*---------------------------------
034200* Carry the plan across to the
034300* new master, ACTIVE-FLAG as left
034400* by CHECK-PLAN-COMPLETE above.
034500*---------------------------------
034600  WRITE-UPDATED-PLAN.
034700      MOVE DBPLN-PLAN-ID TO NDBPL-PLAN-ID.
034800      MOVE DBPLN-PLAN-NAME TO NDBPL-PLAN-NAME.
034900      MOVE DBPLN-STRATEGY TO NDBPL-STRATEGY.
035000      MOVE DBPLN-MONTHLY-BUDGET TO NDBPL-MONTHLY-BUDGET.
035100      MOVE DBPLN-PAYOFF-DATE TO NDBPL-PAYOFF-DATE.
035200      MOVE DBPLN-TOTAL-INTEREST TO NDBPL-TOTAL-INTEREST.
035300      MOVE DBPLN-ACTIVE-FLAG TO NDBPL-ACTIVE-FLAG.
035400      MOVE DBPLN-CREATED-DATE TO NDBPL-CREATED-DATE.
035500      WRITE DEBT-PLAN-NEW-RECORD.
035600
035700*---------------------------------
035800* Shift-log line: paid, remaining,
035900* progress, loan counts, and the
036000* completion flag for this plan.
036100*---------------------------------
036200  SHOW-PLAN-PROGRESS.
036300      MOVE WS-TOTAL-PRINCIPAL-PAID TO WS-PAID-TOTAL-DISPLAY.
036400      MOVE WS-PROGRESS-PCT TO WS-PROGRESS-DISPLAY.
036500      DISPLAY "DFSTAT01 - PLAN " CURRENT-PLAN-ID
036600              " PAID " WS-PAID-TOTAL-DOLLARS "." WS-PAID-TOTAL-CENTS
036700              " PCT " WS-PROGRESS-WHOLE "." WS-PROGRESS-HUNDREDTHS.
036800      DISPLAY "DFSTAT01 -   LOANS PAID OFF " WS-LOANS-PAID-OFF
036900              " OF " PLAN-LOAN-COUNT
037000              " PAYMENTS " WS-NUMBER-OF-PAYMENTS
037100              " COMPLETED " WS-PLAN-WAS-COMPLETED.
037200
037300      COPY "PLDATE02.CBL".
