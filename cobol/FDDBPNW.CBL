000100*---------------------------------
000200* FDDBPNW.CBL
000300* New-master debt-plan record.
000400* Identical shape to FDDBPLN.CBL;
000500* kept separate the way the shop
000600* keeps old/new master copies
000700* separate (see FDOVND01/FDVND04).
000800*---------------------------------
000900* 11/09/93  MCB  CREATED-DATE added --
001000* to match FDDBPLN.CBL.  Carried
001100* through unchanged by DFSKED01.
001200*---------------------------------
001300 FD  DEBTPLAN-NEW
001400     LABEL RECORDS ARE STANDARD.
001500 01  DEBT-PLAN-NEW-RECORD.
001600     05  NDBPL-PLAN-ID            PIC X(08).
001700     05  NDBPL-PLAN-NAME          PIC X(30).
001800     05  NDBPL-STRATEGY           PIC X(01).
001900     05  NDBPL-MONTHLY-BUDGET     PIC 9(08)V99.
002000     05  NDBPL-PAYOFF-DATE        PIC 9(08).
002100     05  NDBPL-TOTAL-INTEREST     PIC 9(08)V99.
002200     05  NDBPL-ACTIVE-FLAG        PIC X(01).
002300     05  NDBPL-CREATED-DATE       PIC 9(08).
002400     05  FILLER                   PIC X(01).
