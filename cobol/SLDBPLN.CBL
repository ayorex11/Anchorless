000100*---------------------------------
000200* SLDBPLN.CBL
000300* Debt-plan master file select.
000400* One record per customer payoff
000500* plan (payoff strategy, monthly
000600* budget, projected payoff date).
000700*---------------------------------
000800     SELECT DEBTPLAN-FILE
000900         ASSIGN TO "DEBTPLAN"
001000         ORGANIZATION IS LINE SEQUENTIAL.
