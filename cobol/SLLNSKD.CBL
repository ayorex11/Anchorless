000100*---------------------------------
000200* SLLNSKD.CBL
000300* Per-loan-per-month schedule
000400* breakdown, one row per loan that
000500* had a balance in a given month.
000600*---------------------------------
000700     SELECT LOANSCHD-FILE
000800         ASSIGN TO "LOANSCHD"
000900         ORGANIZATION IS LINE SEQUENTIAL.
