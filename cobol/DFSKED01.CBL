000100*================================
000200* DFSKED01
000300* Schedule generation engine.
000400*================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. DFSKED01.
000700 AUTHOR. R HUCKABY.
000800 INSTALLATION. ANCHORLESS DEBT FREEDOM SERVICING.
000900 DATE-WRITTEN. 05/06/91.
001000 DATE-COMPILED.
001100 SECURITY. NONE.
001200*---------------------------------
001300* CHANGE LOG
001400* 05/06/91  RH   0002  Original amortization engine,
001500*                      grown off the sales-report
001600*                      control-break skeleton.
001700* 10/14/91  RH   0045  Focus-loan extra-payment rule
001800*                      added -- first plans only
001900*                      split payments evenly, that
002000*                      was wrong.
002100* 03/09/93  MCB  0088  Overpayment cap added so the
002200*                      last month on a loan does not
002300*                      run the balance negative.
002400* 12/02/94  RH   0119  Budget-below-minimums abort
002500*                      added per collections request.
002600* 08/19/96  JAT  0151  600-month safety limit added
002700*                      after a bad data load spun one
002800*                      plan for three CPU hours.
002900* 01/11/99  RH   0200  Y2K: projected payoff date math
003000*                      moved onto the shared WSDATE02/
003100*                      PLDATE02 century-safe routines.
003200* 09/25/00  JAT  0218  LOANSCHD now skips a loan once
003300*                      its working balance reaches
003400*                      zero instead of writing a zero
003500*                      row every month after payoff.
003600* 08/09/04  MCB  0256  Added job-log minimum/interest
003700*                      totals for the ops shift log.
003800*---------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS VALID-STRATEGY-CLASS IS "S" "A"
004300     UPSI-0 IS DFSKED-FORCE-RERUN-SWITCH.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     COPY "SLDBPLN.CBL".
004800
004900     COPY "SLDBPNW.CBL".
005000
005100     COPY "SLLOANS.CBL".
005200
005300     COPY "SLSKED.CBL".
005400
005500     COPY "SLLNSKD.CBL".
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000     COPY "FDDBPLN.CBL".
006100
006200     COPY "FDDBPNW.CBL".
006300
006400     COPY "FDLOANS.CBL".
006500
006600     COPY "FDSKED.CBL".
006700
006800     COPY "FDLNSKD.CBL".
006900
007000 WORKING-STORAGE SECTION.
007100
007200*---------------------------------
007300* Control switches and counters.
007400*---------------------------------
007500 77  DEBTPLAN-AT-END                PIC X VALUE "N".
007600 77  LOANS-AT-END                   PIC X VALUE "N".
007700 77  CURRENT-PLAN-ID                 PIC X(08) VALUE SPACE.
007800 77  PLAN-LOAN-COUNT                 PIC 9(03) COMP VALUE ZERO.
007900 77  PLAN-COUNT-PROCESSED            PIC 9(05) COMP VALUE ZERO.
008000 77  WS-MONTH-NUMBER                 PIC 9(03) COMP VALUE ZERO.
008100 77  WS-TOTAL-MONTHS-GENERATED        PIC 9(03) COMP VALUE ZERO.
008200 77  WS-FOCUS-INDEX                   PIC 9(03) COMP VALUE ZERO.
008300 77  WS-ANY-BALANCE-POSITIVE           PIC X VALUE "N".
008400 77  WS-SCHEDULE-ABORTED                PIC X VALUE "N".
008500
008600*---------------------------------
008700* Per-plan loan working table --
008800* minimums, rates and a running
008900* balance simulated month by
009000* month, in PAYOFF-ORDER sequence
009100* as the loans arrive off LOANS.
009200*---------------------------------
009300 01  LOAN-TABLE-AREA.
009400     05  LOAN-TABLE OCCURS 200 TIMES
009500             INDEXED BY LOAN-INDEX.
009600         10  LT-LOAN-ID               PIC X(08).
009700         10  LT-MINIMUM-PAYMENT       PIC 9(08)V99.
009800         10  LT-INTEREST-RATE         PIC 9(03)V99.
009900         10  LT-WORKING-BALANCE       PIC 9(08)V99.
010000
010100*---------------------------------
010200* Budget / total-interest money
010300* fields, with the job-log
010400* dollars-and-cents breakdowns
010500* the shop has always kept next
010600* to a DISPLAY total.
010700*---------------------------------
010800 01  WS-TOTAL-MINIMUM                 PIC 9(08)V99 VALUE ZERO.
010900 01  FILLER REDEFINES WS-TOTAL-MINIMUM.
011000     05  WS-TOTAL-MINIMUM-DOLLARS      PIC 9(08).
011100     05  WS-TOTAL-MINIMUM-CENTS         PIC 99.
011200 01  WS-EXTRA-BUDGET                   PIC 9(08)V99 VALUE ZERO.
011300 01  WS-GRAND-TOTAL-INTEREST            PIC 9(08)V99 VALUE ZERO.
011400 01  FILLER REDEFINES WS-GRAND-TOTAL-INTEREST.
011500     05  WS-GRAND-INTEREST-DOLLARS       PIC 9(08).
011600     05  WS-GRAND-INTEREST-CENTS          PIC 99.
011700 01  WS-MONTH-TOTAL-PAYMENT              PIC 9(08)V99 VALUE ZERO.
011800 01  WS-MONTH-TOTAL-INTEREST              PIC 9(08)V99 VALUE ZERO.
011900 01  WS-MONTH-TOTAL-PRINCIPAL              PIC 9(08)V99 VALUE ZERO.
012000
012100*---------------------------------
012200* One loan's interest/payment/
012300* principal for the current month,
012400* carried at 4 decimals while the
012500* math is in flight, rounded to
012600* cents only when stored.
012700*---------------------------------
012800 77  WS-INTEREST-CHARGE-4D             PIC 9(08)V9999 VALUE ZERO.
012900 77  WS-PAYMENT-AMOUNT-4D               PIC 9(08)V9999 VALUE ZERO.
013000 77  WS-PRINCIPAL-AMOUNT-4D              PIC 9(08)V9999 VALUE ZERO.
013100 77  WS-CAP-AMOUNT-4D                     PIC 9(08)V9999 VALUE ZERO.
013200 77  WS-INTEREST-CHARGE                    PIC 9(08)V99 VALUE ZERO.
013300 77  WS-PAYMENT-AMOUNT                      PIC 9(08)V99 VALUE ZERO.
013400 77  WS-PRINCIPAL-AMOUNT                     PIC 9(08)V99 VALUE ZERO.
013500
013600*---------------------------------
013700* Today's date, for the run
013800* banner and as the base date
013900* for PROJECTED-PAYOFF-DATE.
014000*---------------------------------
014100 01  WS-TODAY-DATE                      PIC 9(08).
014200 01  FILLER REDEFINES WS-TODAY-DATE.
014300     05  WS-TODAY-CC                     PIC 99.
014400     05  WS-TODAY-YY                      PIC 99.
014500     05  WS-TODAY-MM                       PIC 99.
014600     05  WS-TODAY-DD                       PIC 99.
014700
014800     COPY "WSDATE02.CBL".
014900
015000 PROCEDURE DIVISION.
015100 PROGRAM-BEGIN.
015200     PERFORM OPENING-PROCEDURE.
015300     PERFORM MAIN-PROCESS.
015400     PERFORM CLOSING-PROCEDURE.
015500
015600 PROGRAM-DONE.
015700     STOP RUN.
015800
015900 OPENING-PROCEDURE.
016000     ACCEPT WS-TODAY-DATE FROM DATE.
016100     MOVE WS-TODAY-DATE TO PL-DATE-CCYYMMDD.
016200     PERFORM FORMAT-THE-DATE.
016300     DISPLAY "DFSKED01 - SCHEDULE GENERATION - " PL-FORMATTED-DATE.
016400     OPEN INPUT DEBTPLAN-FILE.
016500     OPEN OUTPUT DEBTPLAN-NEW.
016600     OPEN INPUT LOANS-FILE.
016700     OPEN OUTPUT SCHEDULE-FILE.
016800     OPEN OUTPUT LOANSCHD-FILE.
016900
017000 CLOSING-PROCEDURE.
017100     CLOSE DEBTPLAN-FILE.
017200     CLOSE DEBTPLAN-NEW.
017300     CLOSE LOANS-FILE.
017400     CLOSE SCHEDULE-FILE.
017500     CLOSE LOANSCHD-FILE.
017600     DISPLAY "DFSKED01 - PLANS SCHEDULED: " PLAN-COUNT-PROCESSED.
017700
017800*---------------------------------
017900* DEBTPLAN and LOANS both run in
018000* PLAN-ID sequence; walk them in
018100* step, one plan group at a time.
018200*---------------------------------
018300 MAIN-PROCESS.
018400     PERFORM READ-NEXT-DEBTPLAN-RECORD.
018500     PERFORM READ-NEXT-LOAN-RECORD.
018600     PERFORM PROCESS-ALL-PLANS
018700         UNTIL DEBTPLAN-AT-END = "Y".
018800
018900 PROCESS-ALL-PLANS.
019000     PERFORM PROCESS-ONE-PLAN.
019100     PERFORM READ-NEXT-DEBTPLAN-RECORD.
019200
019300 PROCESS-ONE-PLAN.
019400     MOVE DBPLN-PLAN-ID TO CURRENT-PLAN-ID.
019500     PERFORM LOAD-PLAN-LOANS.
019600     PERFORM GENERATE-ONE-SCHEDULE.
019700     PERFORM WRITE-UPDATED-PLAN.
019800     PERFORM SHOW-SCHEDULE-TOTALS.
019900     ADD 1 TO PLAN-COUNT-PROCESSED.
020000
020100 READ-NEXT-DEBTPLAN-RECORD.
020200     MOVE "N" TO DEBTPLAN-AT-END.
020300     READ DEBTPLAN-FILE NEXT RECORD
020400         AT END MOVE "Y" TO DEBTPLAN-AT-END.
020500
020600 READ-NEXT-LOAN-RECORD.
020700     MOVE "N" TO LOANS-AT-END.
020800     READ LOANS-FILE NEXT RECORD
020900         AT END MOVE "Y" TO LOANS-AT-END.
021000
021100*---------------------------------
021200* Collect the pending loan group
021300* for CURRENT-PLAN-ID (LOANS is
021400* already in PAYOFF-ORDER within
021500* a plan, courtesy of DFORD01).
021600*---------------------------------
021700 LOAD-PLAN-LOANS.
021800     MOVE ZERO TO PLAN-LOAN-COUNT.
021900     PERFORM LOAD-ONE-PLAN-LOAN
022000         UNTIL LOANS-AT-END = "Y"
022100            OR LOAN-PLAN-ID NOT = CURRENT-PLAN-ID.
022200
022300 LOAD-ONE-PLAN-LOAN.
022400     ADD 1 TO PLAN-LOAN-COUNT.
022500     SET LOAN-INDEX TO PLAN-LOAN-COUNT.
022600     MOVE LOAN-LOAN-ID TO LT-LOAN-ID(LOAN-INDEX).
022700     MOVE LOAN-MINIMUM-PAYMENT TO LT-MINIMUM-PAYMENT(LOAN-INDEX).
022800     MOVE LOAN-INTEREST-RATE TO LT-INTEREST-RATE(LOAN-INDEX).
022900     MOVE LOAN-REMAINING-BALANCE TO LT-WORKING-BALANCE(LOAN-INDEX).
023000     PERFORM READ-NEXT-LOAN-RECORD.
023100
023200*---------------------------------
023300* Core engine.  No loans, or a
023400* budget that will not cover the
023500* minimums, leaves the plan's
023600* payoff date and total interest
023700* untouched.
023800*---------------------------------
023900 GENERATE-ONE-SCHEDULE.
024000     MOVE "N" TO WS-SCHEDULE-ABORTED.
024100     MOVE ZERO TO WS-GRAND-TOTAL-INTEREST.
024200     MOVE 1 TO WS-MONTH-NUMBER.
024300     IF PLAN-LOAN-COUNT = ZERO
024400         MOVE "Y" TO WS-SCHEDULE-ABORTED
024500     ELSE
024600         PERFORM SUM-MINIMUM-PAYMENTS
024700         IF DBPLN-MONTHLY-BUDGET < WS-TOTAL-MINIMUM
024800             PERFORM REJECT-BUDGET-TOO-LOW
024900         ELSE
025000             COMPUTE WS-EXTRA-BUDGET =
025100                 DBPLN-MONTHLY-BUDGET - WS-TOTAL-MINIMUM
025200             PERFORM SCAN-BALANCES-POSITIVE
025300             PERFORM BUILD-ONE-MONTH
025400                 UNTIL WS-ANY-BALANCE-POSITIVE = "N"
025500                    OR WS-SCHEDULE-ABORTED = "Y"
025600             IF WS-SCHEDULE-ABORTED NOT = "Y"
025700                 PERFORM FINISH-THE-SCHEDULE.
025800
025900 SUM-MINIMUM-PAYMENTS.
026000     MOVE ZERO TO WS-TOTAL-MINIMUM.
026100     PERFORM ADD-ONE-MINIMUM-PAYMENT
026200         VARYING LOAN-INDEX FROM 1 BY 1
026300         UNTIL LOAN-INDEX > PLAN-LOAN-COUNT.
026400
026500 ADD-ONE-MINIMUM-PAYMENT.
026600     ADD LT-MINIMUM-PAYMENT(LOAN-INDEX) TO WS-TOTAL-MINIMUM.
026700
026800 REJECT-BUDGET-TOO-LOW.
026900     DISPLAY "DFSKED01 - BUDGET BELOW TOTAL MINIMUMS: " CURRENT-PLAN-ID.
027000     MOVE "Y" TO WS-SCHEDULE-ABORTED.
027100
027200 REJECT-SCHEDULE-TOO-LONG.
027300     DISPLAY "DFSKED01 - SCHEDULE EXCEEDS 50 YEARS: " CURRENT-PLAN-ID.
027400     MOVE "Y" TO WS-SCHEDULE-ABORTED.
027500
027600*---------------------------------
027700* One month across every loan
027800* still carrying a balance.
027900*---------------------------------
028000 BUILD-ONE-MONTH.
028100     IF WS-MONTH-NUMBER > 600
028200         PERFORM REJECT-SCHEDULE-TOO-LONG
028300     ELSE
028400         PERFORM FIND-FOCUS-LOAN
028500         PERFORM PAY-ALL-LOANS-THIS-MONTH
028600         PERFORM WRITE-MONTH-SCHEDULE-RECORD
028700         ADD 1 TO WS-MONTH-NUMBER
028800         PERFORM SCAN-BALANCES-POSITIVE.
028900
029000 SCAN-BALANCES-POSITIVE.
029100     MOVE "N" TO WS-ANY-BALANCE-POSITIVE.
029200     PERFORM CHECK-ONE-BALANCE-POSITIVE
029300         VARYING LOAN-INDEX FROM 1 BY 1
029400         UNTIL LOAN-INDEX > PLAN-LOAN-COUNT.
029500
029600 CHECK-ONE-BALANCE-POSITIVE.
029700     IF LT-WORKING-BALANCE(LOAN-INDEX) > ZERO
029800         MOVE "Y" TO WS-ANY-BALANCE-POSITIVE.
029900
030000*---------------------------------
030100* Focus loan = the lowest payoff-
030200* order loan still owing money.
030300*---------------------------------
030400 FIND-FOCUS-LOAN.
030500     MOVE ZERO TO WS-FOCUS-INDEX.
030600     PERFORM LOOK-FOR-ONE-FOCUS-LOAN
030700         VARYING LOAN-INDEX FROM 1 BY 1
030800         UNTIL LOAN-INDEX > PLAN-LOAN-COUNT
030900            OR WS-FOCUS-INDEX > ZERO.
031000
031100 LOOK-FOR-ONE-FOCUS-LOAN.
031200     IF WS-FOCUS-INDEX = ZERO AND
031300        LT-WORKING-BALANCE(LOAN-INDEX) > ZERO
031400         MOVE LOAN-INDEX TO WS-FOCUS-INDEX.
031500
031600 PAY-ALL-LOANS-THIS-MONTH.
031700     MOVE ZERO TO WS-MONTH-TOTAL-PAYMENT.
031800     MOVE ZERO TO WS-MONTH-TOTAL-INTEREST.
031900     MOVE ZERO TO WS-MONTH-TOTAL-PRINCIPAL.
032000     PERFORM PAY-ONE-LOAN-THIS-MONTH
032100         VARYING LOAN-INDEX FROM 1 BY 1
032200         UNTIL LOAN-INDEX > PLAN-LOAN-COUNT.
032300
032400*---------------------------------
032500* A loan with a zero working
032600* balance is paid off -- it gets
032700* no row and no part of EXTRA.
032800*---------------------------------
032900 PAY-ONE-LOAN-THIS-MONTH.
033000     IF LT-WORKING-BALANCE(LOAN-INDEX) > ZERO
033100         PERFORM COMPUTE-INTEREST-CHARGE
033200         PERFORM COMPUTE-PAYMENT-AMOUNT
033300         PERFORM APPLY-PAYMENT-TO-BALANCE
033400         PERFORM WRITE-LOAN-SCHEDULE-RECORD
033500         PERFORM ACCUMULATE-MONTH-TOTALS.
033600
033700 COMPUTE-INTEREST-CHARGE.
033800     COMPUTE WS-INTEREST-CHARGE-4D =
033900         LT-WORKING-BALANCE(LOAN-INDEX)
034000             * LT-INTEREST-RATE(LOAN-INDEX) / 100 / 12.
034100     COMPUTE WS-INTEREST-CHARGE ROUNDED = WS-INTEREST-CHARGE-4D.
034200
034300*---------------------------------
034400* Minimum, plus EXTRA if this is
034500* the focus loan, capped so the
034600* loan never runs past zero.
034700*---------------------------------
034800 COMPUTE-PAYMENT-AMOUNT.
034900     MOVE LT-MINIMUM-PAYMENT(LOAN-INDEX) TO WS-PAYMENT-AMOUNT-4D.
035000     IF LOAN-INDEX = WS-FOCUS-INDEX
035100         ADD WS-EXTRA-BUDGET TO WS-PAYMENT-AMOUNT-4D.
035200     COMPUTE WS-CAP-AMOUNT-4D =
035300         LT-WORKING-BALANCE(LOAN-INDEX) + WS-INTEREST-CHARGE-4D.
035400     IF WS-PAYMENT-AMOUNT-4D > WS-CAP-AMOUNT-4D
035500         MOVE WS-CAP-AMOUNT-4D TO WS-PAYMENT-AMOUNT-4D.
035600     COMPUTE WS-PAYMENT-AMOUNT ROUNDED = WS-PAYMENT-AMOUNT-4D.
035700     COMPUTE WS-PRINCIPAL-AMOUNT-4D =
035800         WS-PAYMENT-AMOUNT-4D - WS-INTEREST-CHARGE-4D.
035900     COMPUTE WS-PRINCIPAL-AMOUNT ROUNDED = WS-PRINCIPAL-AMOUNT-4D.
036000
036100 APPLY-PAYMENT-TO-BALANCE.
036200     COMPUTE LT-WORKING-BALANCE(LOAN-INDEX) ROUNDED =
036300         LT-WORKING-BALANCE(LOAN-INDEX) - WS-PRINCIPAL-AMOUNT-4D.
036400     IF LT-WORKING-BALANCE(LOAN-INDEX) < ZERO
036500         MOVE ZERO TO LT-WORKING-BALANCE(LOAN-INDEX).
036600
036700 WRITE-LOAN-SCHEDULE-RECORD.
036800     MOVE CURRENT-PLAN-ID TO LNSKD-PLAN-ID.
036900     MOVE WS-MONTH-NUMBER TO LNSKD-MONTH-NUMBER.
037000     MOVE LT-LOAN-ID(LOAN-INDEX) TO LNSKD-LOAN-ID.
037100     MOVE WS-PAYMENT-AMOUNT TO LNSKD-PAYMENT-AMOUNT.
037200     MOVE WS-INTEREST-CHARGE TO LNSKD-INTEREST-AMOUNT.
037300     MOVE WS-PRINCIPAL-AMOUNT TO LNSKD-PRINCIPAL-AMOUNT.
037400     MOVE LT-WORKING-BALANCE(LOAN-INDEX) TO LNSKD-REMAINING-BALANCE.
037500     MOVE "N" TO LNSKD-FOCUS-FLAG.
037600     IF LOAN-INDEX = WS-FOCUS-INDEX
037700         MOVE "Y" TO LNSKD-FOCUS-FLAG.
037800     WRITE LOAN-SCHEDULE-RECORD.
037900
038000 ACCUMULATE-MONTH-TOTALS.
038100     ADD WS-PAYMENT-AMOUNT TO WS-MONTH-TOTAL-PAYMENT.
038200     ADD WS-INTEREST-CHARGE TO WS-MONTH-TOTAL-INTEREST.
038300     ADD WS-PRINCIPAL-AMOUNT TO WS-MONTH-TOTAL-PRINCIPAL.
038400     ADD WS-INTEREST-CHARGE TO WS-GRAND-TOTAL-INTEREST.
038500
038600 WRITE-MONTH-SCHEDULE-RECORD.
038700     MOVE CURRENT-PLAN-ID TO SKED-PLAN-ID.
038800     MOVE WS-MONTH-NUMBER TO SKED-MONTH-NUMBER.
038900     MOVE SPACE TO SKED-FOCUS-LOAN-ID.
039000     IF WS-FOCUS-INDEX > ZERO
039100         MOVE LT-LOAN-ID(WS-FOCUS-INDEX) TO SKED-FOCUS-LOAN-ID.
039200     MOVE WS-MONTH-TOTAL-PAYMENT TO SKED-TOTAL-PAYMENT.
039300     MOVE WS-MONTH-TOTAL-INTEREST TO SKED-TOTAL-INTEREST.
039400     MOVE WS-MONTH-TOTAL-PRINCIPAL TO SKED-TOTAL-PRINCIPAL.
039500     WRITE SCHEDULE-RECORD.
039600
039700*---------------------------------
039800* PROJECTED-PAYOFF-DATE = run
039900* date plus (months-1) calendar
040000* months.  A plan that is already
040100* fully paid leaves the old date
040200* and interest alone.
040300*---------------------------------
040400 FINISH-THE-SCHEDULE.
040500     COMPUTE WS-TOTAL-MONTHS-GENERATED = WS-MONTH-NUMBER - 1.
040600     IF WS-TOTAL-MONTHS-GENERATED = ZERO
040700         MOVE "Y" TO WS-SCHEDULE-ABORTED
040800     ELSE
040900         COMPUTE PL-MONTHS-TO-ADD = WS-TOTAL-MONTHS-GENERATED - 1
041000         MOVE WS-TODAY-DATE TO PL-DATE-CCYYMMDD
041100         PERFORM ADD-MONTHS-TO-DATE.
041200
041300 WRITE-UPDATED-PLAN.
041400     MOVE DBPLN-PLAN-ID TO NDBPL-PLAN-ID.
041500     MOVE DBPLN-PLAN-NAME TO NDBPL-PLAN-NAME.
041600     MOVE DBPLN-STRATEGY TO NDBPL-STRATEGY.
041700     MOVE DBPLN-MONTHLY-BUDGET TO NDBPL-MONTHLY-BUDGET.
041800     MOVE DBPLN-ACTIVE-FLAG TO NDBPL-ACTIVE-FLAG.
041900     MOVE DBPLN-CREATED-DATE TO NDBPL-CREATED-DATE.
042000     IF WS-SCHEDULE-ABORTED = "Y"
042100         MOVE DBPLN-PAYOFF-DATE TO NDBPL-PAYOFF-DATE
042200         MOVE DBPLN-TOTAL-INTEREST TO NDBPL-TOTAL-INTEREST
042300     ELSE
042400         MOVE PL-DATE-CCYYMMDD TO NDBPL-PAYOFF-DATE
042500         MOVE WS-GRAND-TOTAL-INTEREST TO NDBPL-TOTAL-INTEREST.
042600     WRITE DEBT-PLAN-NEW-RECORD.
042700
042800*---------------------------------
042900* Shift-log line: this plan's total
043000* minimums and total interest, the
043100* job-log totals promised by the
043200* 08/09/04 change above.
043300*---------------------------------
043400 SHOW-SCHEDULE-TOTALS.
043500     DISPLAY "DFSKED01 - PLAN " CURRENT-PLAN-ID
043600             " MINIMUMS " WS-TOTAL-MINIMUM-DOLLARS
043700             "." WS-TOTAL-MINIMUM-CENTS.
043800     DISPLAY "DFSKED01 -   INTEREST " WS-GRAND-INTEREST-DOLLARS
043900             "." WS-GRAND-INTEREST-CENTS.
044000
044100     COPY "PLDATE02.CBL".
