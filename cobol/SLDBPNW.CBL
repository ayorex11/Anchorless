000100*---------------------------------
000200* SLDBPNW.CBL
000300* New-master debt-plan file.
000400* Built fresh each run by DFORD01
000500* and DFSKED01, then promoted to
000600* replace DEBTPLAN by the JCL step
000700* that follows.
000800*---------------------------------
000900     SELECT DEBTPLAN-NEW
001000         ASSIGN TO "DEBTPNEW"
001100         ORGANIZATION IS LINE SEQUENTIAL.
