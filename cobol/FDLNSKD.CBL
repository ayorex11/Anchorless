000100*---------------------------------
000200* FDLNSKD.CBL
000300* Per-loan-per-month schedule
000400* breakdown.
000500*---------------------------------
000600 FD  LOANSCHD-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  LOAN-SCHEDULE-RECORD.
000900     05  LNSKD-PLAN-ID            PIC X(08).
001000     05  LNSKD-MONTH-NUMBER       PIC 9(03).
001100     05  LNSKD-LOAN-ID            PIC X(08).
001200     05  LNSKD-PAYMENT-AMOUNT     PIC 9(08)V99.
001300     05  LNSKD-INTEREST-AMOUNT    PIC 9(08)V99.
001400     05  LNSKD-PRINCIPAL-AMOUNT   PIC 9(08)V99.
001500     05  LNSKD-REMAINING-BALANCE  PIC 9(08)V99.
001600     05  LNSKD-FOCUS-FLAG         PIC X(01).
001700         88  LNSKD-IS-FOCUS           VALUE "Y".
001800     05  FILLER                   PIC X(03).
