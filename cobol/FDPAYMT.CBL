000100*---------------------------------
000200* FDPAYMT.CBL
000300* Posted-payment history record.
000400*---------------------------------
000500 FD  PAYMENTS-FILE
000600     LABEL RECORDS ARE STANDARD.
000700 01  PAYMENT-RECORD.
000800     05  PYMT-PAYMENT-ID          PIC X(08).
000900     05  PYMT-PLAN-ID             PIC X(08).
001000     05  PYMT-LOAN-ID             PIC X(08).
001100     05  PYMT-PAY-AMOUNT          PIC 9(08)V99.
001200     05  PYMT-PAY-DATE            PIC 9(08).
001300     05  PYMT-EXTRA-FLAG          PIC X(01).
001400         88  PYMT-IS-EXTRA            VALUE "Y".
001500     05  PYMT-BELOW-MIN-FLAG      PIC X(01).
001600         88  PYMT-IS-BELOW-MIN         VALUE "Y".
001700     05  FILLER                   PIC X(03).
