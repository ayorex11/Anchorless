000100*---------------------------------
000200* SLPAYMT.CBL
000300* Posted-payment history file.
000400* Opened EXTEND by DFPAY01 so each
000500* day's postings land after the
000600* prior history without a rewrite.
000700*---------------------------------
000800     SELECT PAYMENTS-FILE
000900         ASSIGN TO "PAYMENTS"
001000         ORGANIZATION IS LINE SEQUENTIAL.
