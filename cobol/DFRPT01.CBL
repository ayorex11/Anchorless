000100*================================
000200* DFRPT01
000300* Payment-plan report.
000400*================================
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID. DFRPT01.
000700  AUTHOR. R HUCKABY.
000800  INSTALLATION. ANCHORLESS DEBT FREEDOM SERVICING.
000900  DATE-WRITTEN. 10/07/91.
001000  DATE-COMPILED.
001100  SECURITY. NONE.
001200*---------------------------------
001300* CHANGE LOG
001400* 10/07/91  RH   0015  Original report step, one
001500*                      page per plan -- overview,
001600*                      loan table, then the first
001700*                      year of the schedule.
001800* 03/30/92  RH   0059  Focus-loan name added to the
001900*                      schedule table -- borrower
002000*                      service was fielding calls
002100*                      asking which loan to send to.
002200* 11/18/93  MCB  0095  Creation date added to the
002300*                      overview block, to match the
002400*                      field added to FDDBPLN.CBL.
002500* 06/14/96  JAT  0147  Loan name table raised to 200
002600*                      rows, matching DFORD01/DFSTAT01.
002700* 01/11/99  RH   0204  Y2K: run-date century break
002800*                      moved to the shared WSDATE02
002900*                      copy, this program no longer
003000*                      assumes 19xx.
003100* 02/09/01  JAT  0226  Page-overflow check added to
003200*                      the schedule table -- plans
003300*                      with long loan tables were
003400*                      pushing month 12 onto the next
003500*                      plan's page.
003600* 08/09/04  MCB  0258  Plans-printed count added to
003700*                      the shift log for ops.
003800*---------------------------------
003900  ENVIRONMENT DIVISION.
004000  CONFIGURATION SECTION.
004100  SPECIAL-NAMES.
004200      C01 IS TOP-OF-FORM
004300      UPSI-0 IS DFRPT-FORCE-RERUN-SWITCH.
004400  INPUT-OUTPUT SECTION.
004500  FILE-CONTROL.
004600
004700      COPY "SLDBPLN.CBL".
004800
004900      COPY "SLLOANS.CBL".
005000
005100      COPY "SLSKED.CBL".
005200
005300      COPY "SLRPT.CBL".
005400
005500  DATA DIVISION.
005600  FILE SECTION.
005700
005800      COPY "FDDBPLN.CBL".
005900
006000      COPY "FDLOANS.CBL".
006100
006200      COPY "FDSKED.CBL".
006300
006400      COPY "FDRPT.CBL".
006500
006600  WORKING-STORAGE SECTION.
006700
006800*---------------------------------
006900* Control switches and counters.
007000*---------------------------------
007100  77  DEBTPLAN-AT-END                PIC X VALUE "N".
007200  77  LOANS-AT-END                   PIC X VALUE "N".
007300  77  SCHEDULE-AT-END                PIC X VALUE "N".
007400  77  CURRENT-PLAN-ID                PIC X(08) VALUE SPACE.
007500  77  PLAN-LOAN-COUNT                PIC 9(03) COMP VALUE ZERO.
007600  77  PLAN-COUNT-PRINTED             PIC 9(05) COMP VALUE ZERO.
007700  77  LINE-COUNT                     PIC 9(03) COMP VALUE ZERO.
007800  77  PAGE-NUMBER                    PIC 9(05) COMP VALUE ZERO.
007900  77  MAXIMUM-LINES                  PIC 9(03) COMP VALUE 55.
008000  77  WS-SCHED-MONTHS-PRINTED        PIC 9(03) COMP VALUE ZERO.
008100  77  WS-FOCUS-LOAN-FOUND            PIC X VALUE "N".
008200
008300*---------------------------------
008400* Per-plan loan table, loaded from
008500* the LOANS-FILE group that matches
008600* CURRENT-PLAN-ID, same matched-merge
008700* habit DFSKED01/DFSTAT01 use.  Kept
008800* in memory so the schedule table can
008900* look a focus loan's name up by ID.
009000*---------------------------------
009100  01  LOAN-TABLE-AREA.
009200      05  LOAN-TABLE OCCURS 200 TIMES
009300              INDEXED BY LOAN-INDEX.
009400          10  LT-LOAN-ID               PIC X(08).
009500          10  LT-LOAN-NAME             PIC X(30).
009600          10  LT-PAYOFF-ORDER          PIC 9(03).
009700          10  LT-REMAINING-BALANCE     PIC 9(08)V99.
009800          10  LT-INTEREST-RATE         PIC 9(03)V99.
009900          10  LT-MINIMUM-PAYMENT       PIC 9(08)V99.
010000
010100*---------------------------------
010200* Loan-table totals, accumulated
010300* while the loan table prints.
010400*---------------------------------
010500  77  WS-LOAN-TOTAL-REMAINING        PIC 9(08)V99 VALUE ZERO.
010600  77  WS-LOAN-TOTAL-MINIMUM          PIC 9(08)V99 VALUE ZERO.
010700
010800*---------------------------------
010900* Schedule-table totals, over the
011000* first 12 months only.
011100*---------------------------------
011200  77  WS-SCHED-TOTAL-PAYMENT         PIC 9(08)V99 VALUE ZERO.
011300  77  WS-SCHED-TOTAL-PRINCIPAL       PIC 9(08)V99 VALUE ZERO.
011400  77  WS-SCHED-TOTAL-INTEREST        PIC 9(08)V99 VALUE ZERO.
011500
011600*---------------------------------
011700* A plan's PAYOFF-DATE, broken out
011800* for YYYY-MM-DD printing.
011900*---------------------------------
012000  01  WS-PAYOFF-DATE-WORK             PIC 9(08).
012100  01  FILLER REDEFINES WS-PAYOFF-DATE-WORK.
012200      05  WS-PAYOFF-YYYY               PIC 9(04).
012300      05  WS-PAYOFF-MM                 PIC 9(02).
012400      05  WS-PAYOFF-DD                  PIC 9(02).
012500
012600*---------------------------------
012700* A plan's CREATED-DATE, broken
012800* out the same way.
012900*---------------------------------
013000  01  WS-CREATED-DATE-WORK             PIC 9(08).
013100  01  FILLER REDEFINES WS-CREATED-DATE-WORK.
013200      05  WS-CREATED-YYYY               PIC 9(04).
013300      05  WS-CREATED-MM                 PIC 9(02).
013400      05  WS-CREATED-DD                  PIC 9(02).
013500
013600*---------------------------------
013700* Today's date, broken out the
013800* way CURDAT.CBL always has, for
013900* the run-date shown on each page.
014000*---------------------------------
014100  01  WS-TODAY-DATE                   PIC 9(08).
014200  01  FILLER REDEFINES WS-TODAY-DATE.
014300      05  WS-TODAY-CC                 PIC 99.
014400      05  WS-TODAY-YY                 PIC 99.
014500      05  WS-TODAY-MM                 PIC 99.
014600      05  WS-TODAY-DD                 PIC 99.
014700
014800*---------------------------------
014900* A scratch money-edit field --
015000* any 2-decimal amount is moved
015100* here first, then into a print
015200* line's value field.
015300*---------------------------------
015400  77  WS-MONEY-EDIT                   PIC ZZ,ZZZ,ZZ9.99.
015500  77  WS-RATE-EDIT                    PIC ZZ9.99.
015600
015700*---------------------------------
015800* Page header -- plan name and
015900* run date.
016000*---------------------------------
016100  01  TITLE-LINE.
016200      05  FILLER              PIC X(20) VALUE "DEBT FREEDOM PLAN: ".
016300      05  PRINT-PLAN-NAME      PIC X(30).
016400      05  FILLER               PIC X(10) VALUE SPACE.
016500      05  FILLER               PIC X(10) VALUE "RUN DATE: ".
016600      05  PRINT-RUN-DATE        PIC X(10).
016700
016800*---------------------------------
016900* Overview block -- one label and
017000* one value per line.
017100*---------------------------------
017200  01  OVERVIEW-LINE.
017300      05  FILLER               PIC X(03) VALUE SPACE.
017400      05  PRINT-OVR-LABEL       PIC X(17).
017500      05  PRINT-OVR-VALUE        PIC X(30).
017600
017700*---------------------------------
017800* Loan table headings and detail.
017900*---------------------------------
018000  01  LOAN-COLUMN-LINE.
018100      05  FILLER              PIC X(03) VALUE SPACE.
018200      05  FILLER               PIC X(06) VALUE "ORDER ".
018300      05  FILLER                PIC X(30) VALUE "LOAN NAME".
018400      05  FILLER                 PIC X(14) VALUE "BALANCE".
018500      05  FILLER                  PIC X(07) VALUE "RATE".
018600      05  FILLER                   PIC X(13) VALUE "MIN PAYMENT".
018700
018800  01  LOAN-DETAIL-LINE.
018900      05  FILLER              PIC X(01) VALUE SPACE.
019000      05  PRINT-LOAN-ORDER      PIC ZZ9.
019100      05  FILLER                 PIC X(03) VALUE SPACE.
019200      05  PRINT-LOAN-NAME         PIC X(30).
019300      05  PRINT-LOAN-BALANCE       PIC ZZ,ZZZ,ZZ9.99.
019400      05  FILLER                    PIC X(02) VALUE SPACE.
019500      05  PRINT-LOAN-RATE            PIC ZZ9.99.
019600      05  FILLER                     PIC X(02) VALUE SPACE.
019700      05  PRINT-LOAN-MINIMUM          PIC ZZ,ZZZ,ZZ9.99.
019800
019900  01  LOAN-TOTAL-LINE.
020000      05  FILLER              PIC X(01) VALUE SPACE.
020100      05  FILLER                PIC X(36) VALUE "TOTALS".
020200      05  PRINT-LOAN-TOTAL-BALANCE PIC ZZ,ZZZ,ZZ9.99.
020300      05  FILLER                    PIC X(09) VALUE SPACE.
020400      05  PRINT-LOAN-TOTAL-MINIMUM  PIC ZZ,ZZZ,ZZ9.99.
020500
020600*---------------------------------
020700* Schedule table headings and
020800* detail -- first 12 months.
020900*---------------------------------
021000  01  SCHED-COLUMN-LINE.
021100      05  FILLER              PIC X(03) VALUE SPACE.
021200      05  FILLER               PIC X(06) VALUE "MONTH ".
021300      05  FILLER                PIC X(14) VALUE "TOTAL PAYMENT".
021400      05  FILLER                 PIC X(14) VALUE "PRINCIPAL".
021500      05  FILLER                  PIC X(14) VALUE "INTEREST".
021600      05  FILLER                   PIC X(20) VALUE "FOCUS LOAN".
021700
021800  01  SCHED-DETAIL-LINE.
021900      05  FILLER              PIC X(01) VALUE SPACE.
022000      05  PRINT-SCHED-MONTH     PIC ZZ9.
022100      05  FILLER                 PIC X(03) VALUE SPACE.
022200      05  PRINT-SCHED-PAYMENT     PIC ZZ,ZZZ,ZZ9.99.
022300      05  FILLER                   PIC X(02) VALUE SPACE.
022400      05  PRINT-SCHED-PRINCIPAL     PIC ZZ,ZZZ,ZZ9.99.
022500      05  FILLER                     PIC X(02) VALUE SPACE.
022600      05  PRINT-SCHED-INTEREST        PIC ZZ,ZZZ,ZZ9.99.
022700      05  FILLER                      PIC X(02) VALUE SPACE.
022800      05  PRINT-SCHED-FOCUS-NAME       PIC X(20).
022900
023000  01  SCHED-TOTAL-LINE.
023100      05  FILLER              PIC X(01) VALUE SPACE.
023200      05  FILLER                PIC X(14) VALUE "12-MO TOTALS".
023300      05  PRINT-SCHED-TOTAL-PAYMENT    PIC ZZ,ZZZ,ZZ9.99.
023400      05  FILLER                        PIC X(02) VALUE SPACE.
023500      05  PRINT-SCHED-TOTAL-PRINCIPAL    PIC ZZ,ZZZ,ZZ9.99.
023600      05  FILLER                         PIC X(02) VALUE SPACE.
023700      05  PRINT-SCHED-TOTAL-INTEREST      PIC ZZ,ZZZ,ZZ9.99.
023800
023900      COPY "WSDATE02.CBL".
024000
024100  PROCEDURE DIVISION.
024200  PROGRAM-BEGIN.
024300      PERFORM OPENING-PROCEDURE.
024400      PERFORM MAIN-PROCESS.
024500      PERFORM CLOSING-PROCEDURE.
024600
024700  PROGRAM-DONE.
024800      STOP RUN.
024900
025000  OPENING-PROCEDURE.
025100      ACCEPT WS-TODAY-DATE FROM DATE.
025200      MOVE WS-TODAY-DATE TO PL-DATE-CCYYMMDD.
025300      PERFORM FORMAT-THE-DATE.
025400      MOVE PL-FORMATTED-DATE TO PRINT-RUN-DATE.
025500      DISPLAY "DFRPT01 - PAYMENT PLAN REPORT - " PL-FORMATTED-DATE.
025600      OPEN INPUT DEBTPLAN-FILE.
025700      OPEN INPUT LOANS-FILE.
025800      OPEN INPUT SCHEDULE-FILE.
025900      OPEN OUTPUT REPORT-FILE.
026000      MOVE ZERO TO LINE-COUNT.
026100      MOVE ZERO TO PAGE-NUMBER.
026200
026300  CLOSING-PROCEDURE.
026400      CLOSE DEBTPLAN-FILE.
026500      CLOSE LOANS-FILE.
026600      CLOSE SCHEDULE-FILE.
026700      PERFORM FORM-FEED.
026800      CLOSE REPORT-FILE.
026900      DISPLAY "DFRPT01 - PLANS PRINTED: " PLAN-COUNT-PRINTED.
027000
027100*---------------------------------
027200* DEBTPLAN, LOANS and SCHEDULE
027300* all run in PLAN-ID sequence;
027400* walk them in step, one plan at
027500* a time.
027600*---------------------------------
027700  MAIN-PROCESS.
027800      PERFORM READ-NEXT-DEBTPLAN-RECORD.
027900      PERFORM READ-NEXT-LOAN-RECORD.
028000      PERFORM READ-NEXT-SCHEDULE-RECORD.
028100      PERFORM PROCESS-ALL-PLANS
028200          UNTIL DEBTPLAN-AT-END = "Y".
028300
028400  PROCESS-ALL-PLANS.
028500      PERFORM PRINT-ONE-PLAN.
028600      PERFORM READ-NEXT-DEBTPLAN-RECORD.
028700
028800  PRINT-ONE-PLAN.
028900      MOVE DBPLN-PLAN-ID TO CURRENT-PLAN-ID.
029000      PERFORM START-NEW-PAGE.
029100      PERFORM LOAD-PLAN-LOANS.
029200      PERFORM PRINT-OVERVIEW-BLOCK.
029300      PERFORM PRINT-LOAN-TABLE.
029400      PERFORM PRINT-SCHEDULE-TABLE.
029500      ADD 1 TO PLAN-COUNT-PRINTED.
029600
029700  READ-NEXT-DEBTPLAN-RECORD.
029800      MOVE "N" TO DEBTPLAN-AT-END.
029900      READ DEBTPLAN-FILE NEXT RECORD
030000          AT END MOVE "Y" TO DEBTPLAN-AT-END.
030100
030200  READ-NEXT-LOAN-RECORD.
030300      MOVE "N" TO LOANS-AT-END.
030400      READ LOANS-FILE NEXT RECORD
030500          AT END MOVE "Y" TO LOANS-AT-END.
030600
030700  READ-NEXT-SCHEDULE-RECORD.
030800      MOVE "N" TO SCHEDULE-AT-END.
030900      READ SCHEDULE-FILE NEXT RECORD
031000          AT END MOVE "Y" TO SCHEDULE-AT-END.
031100
031200*---------------------------------
031300* Collect the pending loan group
031400* for CURRENT-PLAN-ID, in the
031500* file's own payoff-order sequence.
031600*---------------------------------
031700  LOAD-PLAN-LOANS.
031800      MOVE ZERO TO PLAN-LOAN-COUNT.
031900      PERFORM LOAD-ONE-PLAN-LOAN
032000          UNTIL LOANS-AT-END = "Y"
032100             OR LOAN-PLAN-ID NOT = CURRENT-PLAN-ID.
032200
032300  LOAD-ONE-PLAN-LOAN.
032400      ADD 1 TO PLAN-LOAN-COUNT.
032500      SET LOAN-INDEX TO PLAN-LOAN-COUNT.
032600      MOVE LOAN-LOAN-ID TO LT-LOAN-ID(LOAN-INDEX).
032700      MOVE LOAN-LOAN-NAME TO LT-LOAN-NAME(LOAN-INDEX).
032800      MOVE LOAN-PAYOFF-ORDER TO LT-PAYOFF-ORDER(LOAN-INDEX).
032900      MOVE LOAN-REMAINING-BALANCE TO LT-REMAINING-BALANCE(LOAN-INDEX).
033000      MOVE LOAN-INTEREST-RATE TO LT-INTEREST-RATE(LOAN-INDEX).
033100      MOVE LOAN-MINIMUM-PAYMENT TO LT-MINIMUM-PAYMENT(LOAN-INDEX).
033200      PERFORM READ-NEXT-LOAN-RECORD.
033300
033400*---------------------------------
033500* STRATEGY spelled out, MONTHLY
033600* BUDGET, PROJECTED PAYOFF, TOTAL
033700* INTEREST, and the plan's own
033800* CREATED-DATE.
033900*---------------------------------
034000  PRINT-OVERVIEW-BLOCK.
034100      MOVE DBPLN-PLAN-NAME TO PRINT-PLAN-NAME.
034200      MOVE TITLE-LINE TO REPORT-RECORD.
034300      PERFORM WRITE-TO-REPORT.
034400      PERFORM BLANK-LINE.
034500      MOVE "STRATEGY" TO PRINT-OVR-LABEL.
034600      IF DBPLN-IS-SNOWBALL
034700          MOVE "SNOWBALL" TO PRINT-OVR-VALUE
034800      ELSE
034900          MOVE "AVALANCHE" TO PRINT-OVR-VALUE.
035000      MOVE OVERVIEW-LINE TO REPORT-RECORD.
035100      PERFORM WRITE-TO-REPORT.
035200      MOVE "MONTHLY BUDGET" TO PRINT-OVR-LABEL.
035300      MOVE DBPLN-MONTHLY-BUDGET TO WS-MONEY-EDIT.
035400      MOVE WS-MONEY-EDIT TO PRINT-OVR-VALUE.
035500      MOVE OVERVIEW-LINE TO REPORT-RECORD.
035600      PERFORM WRITE-TO-REPORT.
035700      MOVE "PROJECTED PAYOFF" TO PRINT-OVR-LABEL.
035800      MOVE DBPLN-PAYOFF-DATE TO WS-PAYOFF-DATE-WORK.
035900      MOVE SPACE TO PRINT-OVR-VALUE.
036000      MOVE WS-PAYOFF-YYYY TO PRINT-OVR-VALUE(1:4).
036100      MOVE "-" TO PRINT-OVR-VALUE(5:1).
036200      MOVE WS-PAYOFF-MM TO PRINT-OVR-VALUE(6:2).
036300      MOVE "-" TO PRINT-OVR-VALUE(8:1).
036400      MOVE WS-PAYOFF-DD TO PRINT-OVR-VALUE(9:2).
036500      MOVE OVERVIEW-LINE TO REPORT-RECORD.
036600      PERFORM WRITE-TO-REPORT.
036700      MOVE "TOTAL INTEREST" TO PRINT-OVR-LABEL.
036800      MOVE DBPLN-TOTAL-INTEREST TO WS-MONEY-EDIT.
036900      MOVE WS-MONEY-EDIT TO PRINT-OVR-VALUE.
037000      MOVE OVERVIEW-LINE TO REPORT-RECORD.
037100      PERFORM WRITE-TO-REPORT.
037200      MOVE "CREATION DATE" TO PRINT-OVR-LABEL.
037300      MOVE DBPLN-CREATED-DATE TO WS-CREATED-DATE-WORK.
037400      MOVE SPACE TO PRINT-OVR-VALUE.
037500      MOVE WS-CREATED-YYYY TO PRINT-OVR-VALUE(1:4).
037600      MOVE "-" TO PRINT-OVR-VALUE(5:1).
037700      MOVE WS-CREATED-MM TO PRINT-OVR-VALUE(6:2).
037800      MOVE "-" TO PRINT-OVR-VALUE(8:1).
037900      MOVE WS-CREATED-DD TO PRINT-OVR-VALUE(9:2).
038000      MOVE OVERVIEW-LINE TO REPORT-RECORD.
038100      PERFORM WRITE-TO-REPORT.
038200      PERFORM BLANK-LINE.
038300
038400*---------------------------------
038500* Loans in payoff order, then a
038600* totals line (remaining balance,
038700* minimum payments).
038800*---------------------------------
038900  PRINT-LOAN-TABLE.
039000      MOVE ZERO TO WS-LOAN-TOTAL-REMAINING.
039100      MOVE ZERO TO WS-LOAN-TOTAL-MINIMUM.
039200      MOVE LOAN-COLUMN-LINE TO REPORT-RECORD.
039300      PERFORM WRITE-TO-REPORT.
039400      PERFORM PRINT-ONE-LOAN-ROW
039500          VARYING LOAN-INDEX FROM 1 BY 1
039600          UNTIL LOAN-INDEX > PLAN-LOAN-COUNT.
039700      MOVE WS-LOAN-TOTAL-REMAINING TO PRINT-LOAN-TOTAL-BALANCE.
039800      MOVE WS-LOAN-TOTAL-MINIMUM TO PRINT-LOAN-TOTAL-MINIMUM.
039900      MOVE LOAN-TOTAL-LINE TO REPORT-RECORD.
040000      PERFORM WRITE-TO-REPORT.
040100      PERFORM BLANK-LINE.
040200
040300  PRINT-ONE-LOAN-ROW.
040400      IF LINE-COUNT > MAXIMUM-LINES
040500          PERFORM START-NEXT-PAGE.
040600      MOVE LT-PAYOFF-ORDER(LOAN-INDEX) TO PRINT-LOAN-ORDER.
040700      MOVE LT-LOAN-NAME(LOAN-INDEX) TO PRINT-LOAN-NAME.
040800      MOVE LT-REMAINING-BALANCE(LOAN-INDEX) TO PRINT-LOAN-BALANCE.
040900      MOVE LT-INTEREST-RATE(LOAN-INDEX) TO PRINT-LOAN-RATE.
041000      MOVE LT-MINIMUM-PAYMENT(LOAN-INDEX) TO PRINT-LOAN-MINIMUM.
041100      MOVE LOAN-DETAIL-LINE TO REPORT-RECORD.
041200      PERFORM WRITE-TO-REPORT.
041300      ADD LT-REMAINING-BALANCE(LOAN-INDEX) TO WS-LOAN-TOTAL-REMAINING.
041400      ADD LT-MINIMUM-PAYMENT(LOAN-INDEX) TO WS-LOAN-TOTAL-MINIMUM.
041500
041600*---------------------------------
041700* First 12 SCHEDULE months for
041800* CURRENT-PLAN-ID, then a 12-month
041900* totals line.  Months past 12 are
042000* still read off the file, just
042100* not printed, to keep the merge
042200* in step.
042300*---------------------------------
042400  PRINT-SCHEDULE-TABLE.
042500      MOVE ZERO TO WS-SCHED-MONTHS-PRINTED.
042600      MOVE ZERO TO WS-SCHED-TOTAL-PAYMENT.
042700      MOVE ZERO TO WS-SCHED-TOTAL-PRINCIPAL.
042800      MOVE ZERO TO WS-SCHED-TOTAL-INTEREST.
042900      MOVE SCHED-COLUMN-LINE TO REPORT-RECORD.
043000      PERFORM WRITE-TO-REPORT.
043100      PERFORM PRINT-ONE-SCHEDULE-ROW
043200          UNTIL SCHEDULE-AT-END = "Y"
043300             OR SKED-PLAN-ID NOT = CURRENT-PLAN-ID.
043400      MOVE WS-SCHED-TOTAL-PAYMENT TO PRINT-SCHED-TOTAL-PAYMENT.
043500      MOVE WS-SCHED-TOTAL-PRINCIPAL TO PRINT-SCHED-TOTAL-PRINCIPAL.
043600      MOVE WS-SCHED-TOTAL-INTEREST TO PRINT-SCHED-TOTAL-INTEREST.
043700      MOVE SCHED-TOTAL-LINE TO REPORT-RECORD.
043800      PERFORM WRITE-TO-REPORT.
043900
044000  PRINT-ONE-SCHEDULE-ROW.
044100      IF WS-SCHED-MONTHS-PRINTED < 12
044200          PERFORM PRINT-ONE-SCHEDULE-DETAIL.
044300      PERFORM READ-NEXT-SCHEDULE-RECORD.
044400
044500*---------------------------------
044600* One printed schedule month, plus
044700* its share of the 12-month totals.
044800*---------------------------------
044900  PRINT-ONE-SCHEDULE-DETAIL.
045000      IF LINE-COUNT > MAXIMUM-LINES
045100          PERFORM START-NEXT-PAGE.
045200      PERFORM LOOK-UP-FOCUS-LOAN-NAME.
045300      MOVE SKED-MONTH-NUMBER TO PRINT-SCHED-MONTH.
045400      MOVE SKED-TOTAL-PAYMENT TO PRINT-SCHED-PAYMENT.
045500      MOVE SKED-TOTAL-PRINCIPAL TO PRINT-SCHED-PRINCIPAL.
045600      MOVE SKED-TOTAL-INTEREST TO PRINT-SCHED-INTEREST.
045700      MOVE SCHED-DETAIL-LINE TO REPORT-RECORD.
045800      PERFORM WRITE-TO-REPORT.
045900      ADD SKED-TOTAL-PAYMENT TO WS-SCHED-TOTAL-PAYMENT.
046000      ADD SKED-TOTAL-PRINCIPAL TO WS-SCHED-TOTAL-PRINCIPAL.
046100      ADD SKED-TOTAL-INTEREST TO WS-SCHED-TOTAL-INTEREST.
046200      ADD 1 TO WS-SCHED-MONTHS-PRINTED.
046300
046400  LOOK-UP-FOCUS-LOAN-NAME.
046500      SET LOAN-INDEX TO 1.
046600      MOVE "N" TO WS-FOCUS-LOAN-FOUND.
046700      SEARCH LOAN-TABLE
046800          AT END
046900              MOVE "UNKNOWN LOAN" TO PRINT-SCHED-FOCUS-NAME
047000          WHEN LT-LOAN-ID(LOAN-INDEX) = SKED-FOCUS-LOAN-ID
047100              MOVE "Y" TO WS-FOCUS-LOAN-FOUND
047200              MOVE LT-LOAN-NAME(LOAN-INDEX) TO PRINT-SCHED-FOCUS-NAME.
047300
047400*---------------------------------
047500* Printer-spacing routines, the
047600* way Vnbynm02 has always run its
047700* page breaks.
047800*---------------------------------
047900  WRITE-TO-REPORT.
048000      WRITE REPORT-RECORD BEFORE ADVANCING 1.
048100      ADD 1 TO LINE-COUNT.
048200
048300  BLANK-LINE.
048400      MOVE SPACE TO REPORT-RECORD.
048500      PERFORM WRITE-TO-REPORT.
048600
048700  START-NEXT-PAGE.
048800      PERFORM END-LAST-PAGE.
048900      PERFORM START-NEW-PAGE.
049000
049100  START-NEW-PAGE.
049200      ADD 1 TO PAGE-NUMBER.
049300      MOVE TITLE-LINE TO REPORT-RECORD.
049400      PERFORM WRITE-TO-REPORT.
049500      PERFORM BLANK-LINE.
049600
049700  END-LAST-PAGE.
049800      PERFORM FORM-FEED.
049900      MOVE ZERO TO LINE-COUNT.
050000
050100  FORM-FEED.
050200      MOVE SPACE TO REPORT-RECORD.
050300      WRITE REPORT-RECORD BEFORE ADVANCING PAGE.
050400
050500      COPY "PLDATE02.CBL".
